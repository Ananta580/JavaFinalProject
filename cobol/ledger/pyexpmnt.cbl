000010***************************************************************
000020*                                                              *
000030*                  Ledger    Expense Maintenance                *
000040*         Load / Add / Edit / Delete / List / Rewrite          *
000050*                                                              *
000060***************************************************************
000070*
000080 IDENTIFICATION           DIVISION.
000090*
000100     PROGRAM-ID.           PYEXPMNT.
000110     AUTHOR.               V B Coen FBCS, FIDM, FIDPM.
000120     INSTALLATION.         Applewood Computers.
000130     DATE-WRITTEN.         18/11/1982.
000140     DATE-COMPILED.
000150     SECURITY.             Copyright (C) 1976-2026, Vincent Bryan
000160                            Coen. Distributed under the GNU
000170                            General Public License. See the file
000180                            COPYING for details.
000190*
000200* Remarks.            Maintains the ledger's Expense file, the
000210*                     mirror of PYINCMNT with three deliberate
000220*                     differences the business asked for:
000230*                     - Add with no categories on file CALLs
000240*                       PYCATMNT rather than simply rejecting.
000250*                     - An unknown category id at add time is
000260*                       reported as "Category Not found" and the
000270*                       add is dropped, not re-requested.
000280*                     - Edit takes the new category id on trust,
000290*                       no existence check (the operator is
000300*                       assumed to already know the category
000310*                       exists, having just listed it).
000320*
000330* Version.            See Prog-Name.
000340*
000350* Called modules.     MAPS04    (date validation).
000360*                     MAPS11    (amount/text conversion).
000370*                     PYCATMNT  (only when the category table is
000380*                               empty at Add time).
000390*
000400* Files used.         EXPENSE-FILE   (master, load & rewrite).
000410*                     CATEGORY-FILE  (read only, id validation).
000420*                     CONTROL-FILE   (maintenance transactions).
000430*                     PRINT-FILE     (listing/exception report).
000440*
000450* Error messages used.
000460*                     LDG920  Invalid date, add rejected.
000470*                     LDG921  Category Not found.
000480*                     LDG912  Amount is not numeric.
000490*                     LDG902  Expense id not found.
000500*                     LDG904  Expense table empty.
000510*
000520* Changes:
000530* 18/11/1982 vbc -        Original Cis Cobol PY011 payments input.
000540* 11/12/2025 vbc - LDG001 Re-forked as PYEXPMNT for the ledger
000550*                         conversion. Terminal menu removed, the
000560*                         run now processes a control file of
000570*                         cards, one operation per record.
000580* 03/01/2026 vbc - LDG006 CALL to PYCATMNT added for the empty
000590*                         category table case, per the business's
000600*                         sign off on the expense/income split.
000610* 09/01/2026 vbc - LDG005 Several PERFORMs of a paragraph ending in
000620*                         a GO TO out to its own -EXIT were not
000630*                         carrying the matching THRU - added
000640*                         throughout, brings the range actually
000650*                         performed into line with the numbering.
000660* 16/01/2026 vbc - LDG008 Listing header was one column short of the
000670*                         line 3310 actually prints - Created Date
000680*                         had no heading, and Cat Id re-worded to
000690*                         Category ID to match the master file's
000700*                         own field name. Text literal split in two,
000710*                         over 61 bytes for one PIC X clause.
000720*
000730***************************************************************
000740*
000750* Copyright Notice.
000760* ****************
000770*
000780* This notice supersedes all prior copyright notices & was
000790* updated 2024-04-16.
000800*
000810* These files and programs are part of the Applewood Computers
000820* Accounting System and is Copyright (c) Vincent B Coen.
000830* 1976-2026 and later.
000840*
000850* This program is now free software; you can redistribute it
000860* and/or modify it under the terms listed here and of the GNU
000870* General Public License as published by the Free Software
000880* Foundation; version 3 and later as revised for PERSONAL USAGE
000890* ONLY and that includes for use within a business but EXCLUDES
000900* repackaging or for Resale, Rental or Hire in ANY way.
000910*
000920* ACAS is distributed in the hope that it will be useful, but
000930* WITHOUT ANY WARRANTY; without even the implied warranty of
000940* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
000950*
000960***************************************************************
000970*
000980 ENVIRONMENT              DIVISION.
000990*
001000 COPY "ENVDIV.COB".
001010*
001020 INPUT-OUTPUT             SECTION.
001030 FILE-CONTROL.
001040*
001050 COPY "SELEXP.COB".
001060 COPY "SELCAT.COB".
001070 COPY "SELCTL.COB".
001080 COPY "SELPRINT.COB".
001090*
001100 DATA                     DIVISION.
001110*
001120 FILE SECTION.
001130*
001140 COPY "FDEXP.COB".
001150 COPY "FDCAT.COB".
001160 COPY "FDCTL.COB".
001170 COPY "FDPRINT.COB".
001180*
001190 WORKING-STORAGE SECTION.
001200*
001210 77  PROG-NAME               PIC X(15)  VALUE "PYEXPMNT (1.01)".
001220*
001230 COPY "CBTRNREC.COB" REPLACING ==TABLE== BY LDG-Expense-Table.
001240 COPY "CBCATREC.COB".
001250*
001260* 11/12/25 vbc - LDG001 - Control-card work area, one op per
001270*                CONTROL-FILE record, same shape as PYINCMNT's.
001280 01  LDG-Ctl-Work.
001290     03  LDG-Ctl-Op-Code      PIC X(01).
001300         88  LDG-Ctl-Create           VALUE "C".
001310         88  LDG-Ctl-Edit             VALUE "E".
001320         88  LDG-Ctl-Delete           VALUE "D".
001330         88  LDG-Ctl-List             VALUE "L".
001340     03  LDG-Ctl-Id-Text      PIC X(05).
001350     03  LDG-Ctl-Desc         PIC X(54).
001360     03  LDG-Ctl-Amt-Text     PIC X(11).
001370     03  LDG-Ctl-Cat-Text     PIC X(05).
001380     03  LDG-Ctl-Date         PIC X(10).
001390     03  FILLER               PIC X(02).
001400*
001410 01  LDG-Ctl-Id-Numeric REDEFINES LDG-Ctl-Id-Text.
001420     03  LDG-Ctl-Id           PIC 9(05).
001430*
001440 01  LDG-Ctl-Cat-Numeric REDEFINES LDG-Ctl-Cat-Text.
001450     03  LDG-Ctl-Cat-Id       PIC 9(05).
001460*
001470 01  LDG-Date-Check-Ws.
001480     03  LDG-DTC-Date         PIC X(10).
001490     03  LDG-DTC-Valid-Sw     PIC X(01).
001500         88  LDG-DTC-Valid            VALUE "Y".
001510         88  LDG-DTC-Invalid          VALUE "N".
001520     03  FILLER               PIC X(02).
001530*
001540 01  LDG-Amount-Conv-Ws.
001550     03  LDG-AMC-Function     PIC X(01).
001560         88  LDG-AMC-Text-To-Amount   VALUE "T".
001570         88  LDG-AMC-Amount-To-Text   VALUE "A".
001580     03  LDG-AMC-Text         PIC X(11).
001590     03  LDG-AMC-Amount       PIC S9(7)V99.
001600     03  LDG-AMC-Valid-Sw     PIC X(01).
001610         88  LDG-AMC-Valid            VALUE "Y".
001620         88  LDG-AMC-Invalid          VALUE "N".
001630     03  FILLER               PIC X(02).
001640*
001650 01  LDG-File-Status-Ws.
001660     03  LDG-Exp-File-Status  PIC XX.
001670     03  LDG-Cat-File-Status  PIC XX.
001680     03  LDG-Ctl-File-Status  PIC XX.
001690     03  LDG-Rpt-File-Status  PIC XX.
001700     03  FILLER               PIC X(02).
001710*
001720 01  LDG-Program-Switches.
001730     03  LDG-Exp-Eof-Sw       PIC X(01)  VALUE "N".
001740         88  LDG-Exp-Eof              VALUE "Y".
001750     03  LDG-Cat-Eof-Sw       PIC X(01)  VALUE "N".
001760         88  LDG-Cat-Eof              VALUE "Y".
001770     03  LDG-Ctl-Eof-Sw       PIC X(01)  VALUE "N".
001780         88  LDG-Ctl-Eof              VALUE "Y".
001790     03  LDG-Exp-Changed-Sw   PIC X(01)  VALUE "N".
001800         88  LDG-Exp-Changed          VALUE "Y".
001810     03  LDG-Exp-Found-Sw     PIC X(01)  VALUE "N".
001820         88  LDG-Exp-Found            VALUE "Y".
001830         88  LDG-Exp-Not-Found        VALUE "N".
001840     03  FILLER               PIC X(03).
001850*
001860 01  LDG-Work-Fields.
001870     03  LDG-Wk-Field-Ctr     PIC 9(02)  COMP.
001880     03  LDG-Wk-Print-Line    PIC X(80).
001890     03  LDG-Wk-Shift-Ix      PIC 9(05)  COMP.
001900     03  LDG-Exp-Found-Ix     PIC 9(05)  COMP.
001910     03  FILLER               PIC X(02).
001920*
001930 01  LDG-Trn-Header-Line.
001940     03  LDG-Trh-Text1        PIC X(47)  VALUE
001950         "|    Id    |    Description ... |    Amount    ".
001960     03  LDG-Trh-Text2        PIC X(39)  VALUE
001970         "|    Category ID    |    Created Date |".
001980     03  FILLER               PIC X(02).
001990*
002000* 11/12/25 vbc - LDG001 - alternate byte views, for the odd abend
002010*                dump - no logic uses either of these.
002020 01  LDG-Ctl-Work-Dump REDEFINES LDG-Ctl-Work.
002030     03  FILLER               PIC X(88).
002040*
002050 01  LDG-Program-Sw-Dump REDEFINES LDG-Program-Switches.
002060     03  FILLER               PIC X(08).
002070*
002080 PROCEDURE DIVISION.
002090*
002100 0000-PYEXPMNT-MAIN.
002110     OPEN     INPUT CATEGORY-FILE.
002120     PERFORM  2000-LOAD-CATEGORY-FILE THRU 2020-EXIT.
002130     CLOSE    CATEGORY-FILE.
002140*
002150     OPEN     INPUT EXPENSE-FILE.
002160     PERFORM  2100-LOAD-EXPENSE-FILE THRU 2120-EXIT.
002170     CLOSE    EXPENSE-FILE.
002180*
002190     OPEN     INPUT CONTROL-FILE.
002200     OPEN     OUTPUT PRINT-FILE.
002210     PERFORM  4000-PROCESS-CONTROL-CARD THRU 4000-EXIT
002220              UNTIL  LDG-Ctl-Eof.
002230     CLOSE    CONTROL-FILE  PRINT-FILE.
002240*
002250     IF       LDG-Exp-Changed
002260              PERFORM  8000-REWRITE-EXPENSE-FILE.
002270*
002280     STOP     RUN.
002290*
002300* 11/12/25 vbc - LDG001 - Category table loaded read-only.
002310 2000-LOAD-CATEGORY-FILE.
002320     MOVE     ZERO  TO  LDG-Cat-Count.
002330     PERFORM  2010-READ-CATEGORY-RECORD
002340              UNTIL  LDG-Cat-Eof.
002350*
002360 2010-READ-CATEGORY-RECORD.
002370     READ     CATEGORY-FILE
002380              AT END  MOVE  "Y"  TO  LDG-Cat-Eof-Sw
002390              NOT AT END  PERFORM  2020-UNPACK-CATEGORY-RECORD
002400                          THRU 2020-EXIT.
002410*
002420 2020-UNPACK-CATEGORY-RECORD.
002430     MOVE     ZERO  TO  LDG-Wk-Field-Ctr.
002440     UNSTRING CATEGORY-FILE-LINE  DELIMITED BY ","
002450              INTO  LDG-Ctl-Id-Text  LDG-Ctl-Desc
002460              TALLYING  IN  LDG-Wk-Field-Ctr.
002470     IF       LDG-Wk-Field-Ctr NOT = 2
002480              GO TO  2020-EXIT.
002490     ADD      1  TO  LDG-Cat-Count.
002500     SET      LDG-Cat-Ix  TO  LDG-Cat-Count.
002510     MOVE     LDG-Ctl-Id       TO  LDG-Cat-Id (LDG-Cat-Ix).
002520     MOVE     LDG-Ctl-Desc (1:46)  TO  LDG-Cat-Name (LDG-Cat-Ix).
002530 2020-EXIT.
002540     EXIT.
002550*
002560* 11/12/25 vbc - LDG001 - Loads the expense master, records with
002570*                other than the published 5 fields are skipped.
002580 2100-LOAD-EXPENSE-FILE.
002590     MOVE     ZERO  TO  LDG-Expense-Table-Count.
002600     PERFORM  2110-READ-EXPENSE-RECORD
002610              UNTIL  LDG-Exp-Eof.
002620*
002630 2110-READ-EXPENSE-RECORD.
002640     READ     EXPENSE-FILE
002650              AT END  MOVE  "Y"  TO  LDG-Exp-Eof-Sw
002660              NOT AT END  PERFORM  2120-UNPACK-EXPENSE-RECORD
002670                          THRU 2120-EXIT.
002680*
002690 2120-UNPACK-EXPENSE-RECORD.
002700     MOVE     ZERO  TO  LDG-Wk-Field-Ctr.
002710     UNSTRING EXPENSE-FILE-LINE  DELIMITED BY ","
002720              INTO  LDG-Ctl-Id-Text  LDG-Ctl-Desc  LDG-Ctl-Amt-Text
002730                    LDG-Ctl-Cat-Text  LDG-Ctl-Date
002740              TALLYING  IN  LDG-Wk-Field-Ctr.
002750     IF       LDG-Wk-Field-Ctr NOT = 5
002760              GO TO  2120-EXIT.
002770     MOVE     "T"  TO  LDG-AMC-Function.
002780     MOVE     LDG-Ctl-Amt-Text  TO  LDG-AMC-Text.
002790     CALL     "MAPS11"  USING  LDG-Amount-Conv-Ws.
002800     ADD      1  TO  LDG-Expense-Table-Count.
002810     SET      LDG-Expense-Table-Ix  TO  LDG-Expense-Table-Count.
002820     MOVE     LDG-Ctl-Id    TO  LDG-Trn-Id (LDG-Expense-Table-Ix).
002830     MOVE     LDG-Ctl-Desc  TO  LDG-Trn-Desc (LDG-Expense-Table-Ix).
002840     MOVE     LDG-AMC-Amount TO
002850              LDG-Trn-Amount (LDG-Expense-Table-Ix).
002860     MOVE     LDG-Ctl-Cat-Id  TO
002870              LDG-Trn-Cat-Id (LDG-Expense-Table-Ix).
002880     MOVE     LDG-Ctl-Date  TO  LDG-Trn-Date (LDG-Expense-Table-Ix).
002890 2120-EXIT.
002900     EXIT.
002910*
002920 4000-PROCESS-CONTROL-CARD.
002930     READ     CONTROL-FILE
002940              AT END  MOVE  "Y"  TO  LDG-Ctl-Eof-Sw
002950                      GO TO  4000-EXIT.
002960     MOVE     ZERO  TO  LDG-Wk-Field-Ctr.
002970     UNSTRING CONTROL-FILE-LINE  DELIMITED BY ","
002980              INTO  LDG-Ctl-Op-Code  LDG-Ctl-Id-Text  LDG-Ctl-Desc
002990                    LDG-Ctl-Amt-Text  LDG-Ctl-Cat-Text  LDG-Ctl-Date
003000              TALLYING  IN  LDG-Wk-Field-Ctr.
003010*
003020     IF       LDG-Ctl-Create      GO TO  4100-DISPATCH-ADD.
003030     IF       LDG-Ctl-Edit        GO TO  4200-DISPATCH-EDIT.
003040     IF       LDG-Ctl-Delete      GO TO  4300-DISPATCH-DELETE.
003050     IF       LDG-Ctl-List        GO TO  4400-DISPATCH-LIST.
003060     GO       TO  4000-EXIT.
003070*
003080 4100-DISPATCH-ADD.
003090     PERFORM  3000-ADD-EXPENSE THRU 3000-EXIT.
003100     GO       TO  4000-EXIT.
003110 4200-DISPATCH-EDIT.
003120     PERFORM  3100-EDIT-EXPENSE THRU 3100-EXIT.
003130     GO       TO  4000-EXIT.
003140 4300-DISPATCH-DELETE.
003150     PERFORM  3200-DELETE-EXPENSE THRU 3200-EXIT.
003160     GO       TO  4000-EXIT.
003170 4400-DISPATCH-LIST.
003180     PERFORM  3300-LIST-EXPENSES THRU 3300-EXIT.
003190 4000-EXIT.
003200     EXIT.
003210*
003220* 11/12/25 vbc - LDG001 - Empty category table CALLs PYCATMNT to
003230*                let it run its own control cards before the add
003240*                is retried, rather than simply rejecting.
003250* 03/01/26 vbc - LDG006 - An invalid date drops the add outright,
003260*                there is no re-request in a batch run.
003270 3000-ADD-EXPENSE.
003280     IF       LDG-Cat-Count = ZERO
003290              CALL  "PYCATMNT"
003300              PERFORM  2000-LOAD-CATEGORY-FILE-AGAIN.
003310*
003320     MOVE     LDG-Ctl-Date  TO  LDG-DTC-Date.
003330     CALL     "MAPS04"  USING  LDG-Date-Check-Ws.
003340     IF       LDG-DTC-Invalid
003350              MOVE  "LDG920 Invalid date, add rejected."
003360                    TO  LDG-Wk-Print-Line
003370              PERFORM  6000-WRITE-EXCEPTION-LINE
003380              GO TO  3000-EXIT.
003390*
003400     MOVE     "T"  TO  LDG-AMC-Function.
003410     MOVE     LDG-Ctl-Amt-Text  TO  LDG-AMC-Text.
003420     CALL     "MAPS11"  USING  LDG-Amount-Conv-Ws.
003430     IF       LDG-AMC-Invalid
003440              MOVE  "LDG912 Amount is not numeric."
003450                    TO  LDG-Wk-Print-Line
003460              PERFORM  6000-WRITE-EXCEPTION-LINE
003470              GO TO  3000-EXIT.
003480*
003490     PERFORM  5000-FIND-CATEGORY-BY-ID.
003500     IF       LDG-Cat-Not-Found
003510              MOVE  "LDG921 Category Not found."
003520                    TO  LDG-Wk-Print-Line
003530              PERFORM  6000-WRITE-EXCEPTION-LINE
003540              GO TO  3000-EXIT.
003550*
003560     IF       LDG-Expense-Table-Count = ZERO
003570              MOVE  1  TO  LDG-Ctl-Id
003580     ELSE
003590              SET   LDG-Expense-Table-Ix  TO  LDG-Expense-Table-Count
003600              COMPUTE  LDG-Ctl-Id =
003610                       LDG-Trn-Id (LDG-Expense-Table-Ix) + 1.
003620*
003630     ADD      1  TO  LDG-Expense-Table-Count.
003640     SET      LDG-Expense-Table-Ix  TO  LDG-Expense-Table-Count.
003650     MOVE     LDG-Ctl-Id    TO  LDG-Trn-Id (LDG-Expense-Table-Ix).
003660     MOVE     LDG-Ctl-Desc  TO  LDG-Trn-Desc (LDG-Expense-Table-Ix).
003670     MOVE     LDG-AMC-Amount  TO
003680              LDG-Trn-Amount (LDG-Expense-Table-Ix).
003690     MOVE     LDG-Ctl-Cat-Id  TO
003700              LDG-Trn-Cat-Id (LDG-Expense-Table-Ix).
003710     MOVE     LDG-Ctl-Date  TO  LDG-Trn-Date (LDG-Expense-Table-Ix).
003720     MOVE     "Y"  TO  LDG-Exp-Changed-Sw.
003730 3000-EXIT.
003740     EXIT.
003750*
003760* 03/01/26 vbc - LDG006 - Re-reads CATFILE after a nested
003770*                PYCATMNT run so this program sees any category
003780*                it just created.
003790 2000-LOAD-CATEGORY-FILE-AGAIN.
003800     OPEN     INPUT CATEGORY-FILE.
003810     PERFORM  2000-LOAD-CATEGORY-FILE THRU 2020-EXIT.
003820     CLOSE    CATEGORY-FILE.
003830*
003840* 11/12/25 vbc - LDG001 - Blank card fields keep the entry's
003850*                existing value. The category id, unlike PYINCMNT,
003860*                is taken on trust and not re-validated.
003870 3100-EDIT-EXPENSE.
003880     PERFORM  5100-FIND-EXPENSE-BY-ID.
003890     IF       LDG-Exp-Not-Found
003900              MOVE  "LDG902 Expense id not found."
003910                    TO  LDG-Wk-Print-Line
003920              PERFORM  6000-WRITE-EXCEPTION-LINE
003930              GO TO  3100-EXIT.
003940*
003950     IF       LDG-Ctl-Desc NOT = SPACES
003960              MOVE  LDG-Ctl-Desc  TO  LDG-Trn-Desc (LDG-Exp-Found-Ix).
003970*
003980     IF       LDG-Ctl-Amt-Text NOT = SPACES
003990              MOVE  "T"  TO  LDG-AMC-Function
004000              MOVE  LDG-Ctl-Amt-Text  TO  LDG-AMC-Text
004010              CALL  "MAPS11"  USING  LDG-Amount-Conv-Ws
004020              IF    LDG-AMC-Invalid
004030                    MOVE  "LDG912 Amount is not numeric."
004040                          TO  LDG-Wk-Print-Line
004050                    PERFORM  6000-WRITE-EXCEPTION-LINE
004060                    GO TO  3100-EXIT
004070              ELSE
004080                    MOVE  LDG-AMC-Amount  TO
004090                          LDG-Trn-Amount (LDG-Exp-Found-Ix).
004100*
004110     IF       LDG-Ctl-Date NOT = SPACES
004120              MOVE  LDG-Ctl-Date  TO  LDG-DTC-Date
004130              CALL  "MAPS04"  USING  LDG-Date-Check-Ws
004140              IF    LDG-DTC-Invalid
004150                    MOVE  "LDG913 Invalid date."
004160                          TO  LDG-Wk-Print-Line
004170                    PERFORM  6000-WRITE-EXCEPTION-LINE
004180                    GO TO  3100-EXIT
004190              ELSE
004200                    MOVE  LDG-Ctl-Date  TO
004210                          LDG-Trn-Date (LDG-Exp-Found-Ix).
004220*
004230     IF       LDG-Ctl-Cat-Text NOT = SPACES
004240              MOVE  LDG-Ctl-Cat-Id  TO
004250                    LDG-Trn-Cat-Id (LDG-Exp-Found-Ix).
004260*
004270     MOVE     "Y"  TO  LDG-Exp-Changed-Sw.
004280 3100-EXIT.
004290     EXIT.
004300*
004310 3200-DELETE-EXPENSE.
004320     PERFORM  5100-FIND-EXPENSE-BY-ID.
004330     IF       LDG-Exp-Not-Found
004340              MOVE  "LDG902 Expense id not found."
004350                    TO  LDG-Wk-Print-Line
004360              PERFORM  6000-WRITE-EXCEPTION-LINE
004370              GO TO  3200-EXIT.
004380*
004390     PERFORM  3210-SHIFT-EXPENSE-TABLE
004400              VARYING LDG-Expense-Table-Ix FROM LDG-Exp-Found-Ix BY 1
004410              UNTIL  LDG-Expense-Table-Ix NOT < LDG-Expense-Table-Count.
004420     SUBTRACT 1  FROM  LDG-Expense-Table-Count.
004430     MOVE     "Y"  TO  LDG-Exp-Changed-Sw.
004440 3200-EXIT.
004450     EXIT.
004460*
004470 3210-SHIFT-EXPENSE-TABLE.
004480     MOVE     LDG-Expense-Table-Ix  TO  LDG-Wk-Shift-Ix.
004490     ADD      1  TO  LDG-Wk-Shift-Ix.
004500     MOVE     LDG-Expense-Table-Entry (LDG-Wk-Shift-Ix)
004510              TO  LDG-Expense-Table-Entry (LDG-Expense-Table-Ix).
004520*
004530 3300-LIST-EXPENSES.
004540     WRITE    PRINT-FILE-LINE  FROM  LDG-Trn-Header-Line.
004550     IF       LDG-Expense-Table-Count = ZERO
004560              MOVE  "LDG904 Expense table empty."
004570                    TO  LDG-Wk-Print-Line
004580              PERFORM  6000-WRITE-EXCEPTION-LINE
004590              GO TO  3300-EXIT.
004600     PERFORM  3310-PRINT-EXPENSE-LINE
004610              VARYING LDG-Expense-Table-Ix FROM 1 BY 1
004620              UNTIL  LDG-Expense-Table-Ix > LDG-Expense-Table-Count.
004630 3300-EXIT.
004640     EXIT.
004650*
004660 3310-PRINT-EXPENSE-LINE.
004670     MOVE     "A"  TO  LDG-AMC-Function.
004680     MOVE     LDG-Trn-Amount (LDG-Expense-Table-Ix)  TO  LDG-AMC-Amount.
004690     CALL     "MAPS11"  USING  LDG-Amount-Conv-Ws.
004700     MOVE     SPACES  TO  LDG-Wk-Print-Line.
004710     STRING   "|    "  LDG-Trn-Id (LDG-Expense-Table-Ix)
004720              " |   " LDG-Trn-Desc (LDG-Expense-Table-Ix)
004730              " |    "  LDG-AMC-Text
004740              " |    "  LDG-Trn-Cat-Id (LDG-Expense-Table-Ix)
004750              " |    "  LDG-Trn-Date (LDG-Expense-Table-Ix)  " |"
004760              DELIMITED BY SIZE  INTO  LDG-Wk-Print-Line.
004770     WRITE    PRINT-FILE-LINE  FROM  LDG-Wk-Print-Line.
004780*
004790 5000-FIND-CATEGORY-BY-ID.
004800     MOVE     "N"  TO  LDG-Cat-Found-Sw.
004810     SET      LDG-Cat-Ix  TO  1.
004820     PERFORM  5010-COMPARE-ONE-CATEGORY THRU 5010-EXIT
004830              UNTIL  LDG-Cat-Ix > LDG-Cat-Count  OR  LDG-Cat-Found.
004840*
004850 5010-COMPARE-ONE-CATEGORY.
004860     IF       LDG-Cat-Id (LDG-Cat-Ix) = LDG-Ctl-Cat-Id
004870              MOVE  "Y"  TO  LDG-Cat-Found-Sw
004880              GO TO  5010-EXIT.
004890     SET      LDG-Cat-Ix  UP BY 1.
004900 5010-EXIT.
004910     EXIT.
004920*
004930 5100-FIND-EXPENSE-BY-ID.
004940     MOVE     "N"  TO  LDG-Exp-Found-Sw.
004950     SET      LDG-Expense-Table-Ix  TO  1.
004960     PERFORM  5110-COMPARE-ONE-EXPENSE THRU 5110-EXIT
004970              UNTIL  LDG-Expense-Table-Ix > LDG-Expense-Table-Count
004980                     OR  LDG-Exp-Found.
004990*
005000 5110-COMPARE-ONE-EXPENSE.
005010     IF       LDG-Trn-Id (LDG-Expense-Table-Ix) = LDG-Ctl-Id
005020              MOVE  "Y"  TO  LDG-Exp-Found-Sw
005030              MOVE  LDG-Expense-Table-Ix  TO  LDG-Exp-Found-Ix
005040              GO TO  5110-EXIT.
005050     SET      LDG-Expense-Table-Ix  UP BY 1.
005060 5110-EXIT.
005070     EXIT.
005080*
005090 6000-WRITE-EXCEPTION-LINE.
005100     WRITE    PRINT-FILE-LINE  FROM  LDG-Wk-Print-Line.
005110*
005120 8000-REWRITE-EXPENSE-FILE.
005130     OPEN     OUTPUT EXPENSE-FILE.
005140     PERFORM  8010-WRITE-ONE-EXPENSE
005150              VARYING LDG-Expense-Table-Ix FROM 1 BY 1
005160              UNTIL  LDG-Expense-Table-Ix > LDG-Expense-Table-Count.
005170     CLOSE    EXPENSE-FILE.
005180*
005190 8010-WRITE-ONE-EXPENSE.
005200     MOVE     "A"  TO  LDG-AMC-Function.
005210     MOVE     LDG-Trn-Amount (LDG-Expense-Table-Ix)  TO  LDG-AMC-Amount.
005220     CALL     "MAPS11"  USING  LDG-Amount-Conv-Ws.
005230     MOVE     SPACES  TO  EXPENSE-FILE-LINE.
005240     STRING   LDG-Trn-Id (LDG-Expense-Table-Ix)  ","
005250              LDG-Trn-Desc (LDG-Expense-Table-Ix)  ","
005260              LDG-AMC-Text  ","
005270              LDG-Trn-Cat-Id (LDG-Expense-Table-Ix)  ","
005280              LDG-Trn-Date (LDG-Expense-Table-Ix)
005290              DELIMITED BY SIZE  INTO  EXPENSE-FILE-LINE.
005300     WRITE    EXPENSE-FILE-LINE.
