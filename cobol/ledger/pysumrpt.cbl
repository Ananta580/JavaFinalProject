000010***************************************************************
000020*                                                              *
000030*                Ledger    Income/Expense Summary               *
000040*             Date-Ranged Report With Bar Charts                *
000050*                                                              *
000060***************************************************************
000070*
000080 IDENTIFICATION           DIVISION.
000090*
000100     PROGRAM-ID.           PYSUMRPT.
000110     AUTHOR.               V B Coen FBCS, FIDM, FIDPM.
000120     INSTALLATION.         Applewood Computers.
000130     DATE-WRITTEN.         22/12/1982.
000140     DATE-COMPILED.
000150     SECURITY.             Copyright (C) 1976-2026, Vincent Bryan
000160                            Coen. Distributed under the GNU
000170                            General Public License. See the file
000180                            COPYING for details.
000190*
000200* Remarks.            Builds the DAILY/WEEKLY/MONTHLY/TOTAL
000210*                     income-against-expense report, one detail
000220*                     group per date touched, each amount shown
000230*                     with a proportional bar scaled to the
000240*                     largest per-date figure in the run. Reads
000250*                     its selection (range, optional category,
000260*                     the processing date) from a single
000270*                     CONTROL-FILE record rather than the old
000280*                     interactive prompt sequence.
000290*
000300* Version.            See Prog-Name.
000310*
000320* Called modules.     MAPS10   (date range test).
000330*                     MAPS11   (amount/text conversion).
000340*
000350* Files used.         CATEGORY-FILE  (read only).
000360*                     INCOME-FILE    (read only).
000370*                     EXPENSE-FILE   (read only).
000380*                     CONTROL-FILE   (one selection record).
000390*                     PRINT-FILE     (the report itself).
000400*
000410* Error messages used.
000420*                     LDG930  Category id not found, report
000430*                             abandoned.
000440*                     LDG931  No transactions found for the
000450*                             selected range.
000460*
000470* Changes:
000480* 22/12/1982 vbc -        Original Cis Cobol PY015 cash summary.
000490* 22/12/2025 vbc - LDG003 Re-forked as PYSUMRPT for the ledger
000500*                         conversion. Operator prompt loop
000510*                         removed - selection now comes off one
000520*                         CONTROL-FILE record.
000530* 04/01/2026 vbc - LDG006 Largest-figure tracking folded into the
000540*                         table build instead of a second pass.
000550* 15/01/2026 vbc - LDG007 Bars now built from a VALUE ALL template
000560*                         instead of a character-by-character
000570*                         fill loop.
000580* 09/01/2026 vbc - LDG005 Amount text now passed through MAPS11 on
000590*                         load, same as the maintenance programs -
000600*                         a straight MOVE of the signed text was
000610*                         relying on luck rather than the standard.
000620* 09/01/2026 vbc - LDG005 Trailing pad bytes added to the two
000630*                         unpack work areas, to match the
000640*                         maintenance programs.
000650* 09/01/2026 vbc - LDG005 Several PERFORMs of a paragraph ending in
000660*                         a GO TO out to its own -EXIT were not
000670*                         carrying the matching THRU - added
000680*                         throughout, brings the range actually
000690*                         performed into line with the numbering.
000700*
000710***************************************************************
000720*
000730* Copyright Notice.
000740* ****************
000750*
000760* This notice supersedes all prior copyright notices & was
000770* updated 2024-04-16.
000780*
000790* These files and programs are part of the Applewood Computers
000800* Accounting System and is Copyright (c) Vincent B Coen.
000810* 1976-2026 and later.
000820*
000830* This program is now free software; you can redistribute it
000840* and/or modify it under the terms listed here and of the GNU
000850* General Public License as published by the Free Software
000860* Foundation; version 3 and later as revised for PERSONAL USAGE
000870* ONLY and that includes for use within a business but EXCLUDES
000880* repackaging or for Resale, Rental or Hire in ANY way.
000890*
000900* ACAS is distributed in the hope that it will be useful, but
000910* WITHOUT ANY WARRANTY; without even the implied warranty of
000920* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
000930*
000940***************************************************************
000950*
000960 ENVIRONMENT              DIVISION.
000970*
000980 COPY "ENVDIV.COB".
000990*
001000 INPUT-OUTPUT             SECTION.
001010 FILE-CONTROL.
001020*
001030 COPY "SELCAT.COB".
001040 COPY "SELINC.COB".
001050 COPY "SELEXP.COB".
001060 COPY "SELCTL.COB".
001070 COPY "SELPRINT.COB".
001080*
001090 DATA                     DIVISION.
001100*
001110 FILE SECTION.
001120*
001130 COPY "FDCAT.COB".
001140 COPY "FDINC.COB".
001150 COPY "FDEXP.COB".
001160 COPY "FDCTL.COB".
001170 COPY "FDPRINT.COB".
001180*
001190 WORKING-STORAGE SECTION.
001200*
001210 77  PROG-NAME               PIC X(15)  VALUE "PYSUMRPT (1.03)".
001220*
001230 COPY "CBCATREC.COB".
001240 COPY "CBTRNREC.COB" REPLACING ==TABLE== BY LDG-Income-Table.
001250 COPY "CBTRNREC.COB" REPLACING ==TABLE== BY LDG-Expense-Table.
001260 COPY "CBAGGREG.COB".
001270*
001280* 22/12/25 vbc - LDG003 - Selection record parameters, laid out
001290*                the same as CBSUMPRM's linkage view so the two
001300*                stay in step if this is ever split out to run as
001310*                a called subprogram again.
001320 COPY "CBSUMPRM.COB".
001330*
001340 01  LDG-Ctl-Unpack-Ws.
001350     03  LDG-Cup-Range        PIC X(07).
001360     03  LDG-Cup-Cat-Text     PIC X(05).
001370     03  LDG-Cup-Today        PIC X(10).
001380     03  FILLER               PIC X(02).
001390*
001400 01  LDG-Cup-Cat-Numeric REDEFINES LDG-Cup-Cat-Text.
001410     03  LDG-Cup-Cat-Id       PIC 9(05).
001420*
001430* 09/12/25 vbc - LDG001 - Unpack throw-away fields, same idea as
001440*                the maintenance programs' load paragraphs - only
001450*                the category id out of an income/expense record
001460*                is wanted here, the rest is carried unread.
001470 01  LDG-Trn-Unpack-Ws.
001480     03  LDG-Tup-Id-Text      PIC X(05).
001490     03  LDG-Tup-Desc         PIC X(54).
001500     03  LDG-Tup-Amt-Text     PIC X(11).
001510     03  LDG-Tup-Cat-Text     PIC X(05).
001520     03  LDG-Tup-Date         PIC X(10).
001530     03  FILLER               PIC X(02).
001540*
001550 01  LDG-Tup-Cat-Numeric REDEFINES LDG-Tup-Cat-Text.
001560     03  LDG-Tup-Cat-Id       PIC 9(05).
001570*
001580 01  LDG-Range-Test-Ws.
001590     03  LDG-RGT-Range        PIC X(07).
001600     03  LDG-RGT-Today        PIC X(10).
001610     03  LDG-RGT-Record-Date  PIC X(10).
001620     03  LDG-RGT-In-Range-Sw  PIC X(01).
001630         88  LDG-RGT-In-Range         VALUE "Y".
001640         88  LDG-RGT-Not-In-Range     VALUE "N".
001650     03  FILLER               PIC X(02).
001660*
001670* 09/01/26 vbc - LDG005 - MAPS11's LINKAGE layout, redeclared here so
001680*                the load paragraphs can convert the stored amount
001690*                text the same way the maintenance programs do rather
001700*                than trusting a plain alphanumeric-to-numeric MOVE.
001710 01  LDG-Amount-Conv-Ws.
001720     03  LDG-AMC-Function     PIC X(01).
001730         88  LDG-AMC-Text-To-Amount   VALUE "T".
001740         88  LDG-AMC-Amount-To-Text   VALUE "A".
001750     03  LDG-AMC-Text         PIC X(11).
001760     03  LDG-AMC-Amount       PIC S9(7)V99.
001770     03  LDG-AMC-Valid-Sw     PIC X(01).
001780         88  LDG-AMC-Valid            VALUE "Y".
001790         88  LDG-AMC-Invalid          VALUE "N".
001800     03  FILLER               PIC X(02).
001810*
001820 01  LDG-File-Status-Ws.
001830     03  LDG-Cat-File-Status  PIC XX.
001840     03  LDG-Inc-File-Status  PIC XX.
001850     03  LDG-Exp-File-Status  PIC XX.
001860     03  LDG-Ctl-File-Status  PIC XX.
001870     03  LDG-Rpt-File-Status  PIC XX.
001880     03  FILLER               PIC X(02).
001890*
001900 01  LDG-Program-Switches.
001910     03  LDG-Cat-Eof-Sw       PIC X(01)  VALUE "N".
001920         88  LDG-Cat-Eof              VALUE "Y".
001930     03  LDG-Inc-Eof-Sw       PIC X(01)  VALUE "N".
001940         88  LDG-Inc-Eof              VALUE "Y".
001950     03  LDG-Exp-Eof-Sw       PIC X(01)  VALUE "N".
001960         88  LDG-Exp-Eof              VALUE "Y".
001970     03  LDG-Ctl-Eof-Sw       PIC X(01)  VALUE "N".
001980         88  LDG-Ctl-Eof              VALUE "Y".
001990     03  LDG-Cat-Found-Sw     PIC X(01)  VALUE "N".
002000         88  LDG-Cat-Found            VALUE "Y".
002010         88  LDG-Cat-Not-Found        VALUE "N".
002020     03  LDG-Agg-Found-Sw     PIC X(01)  VALUE "N".
002030         88  LDG-Agg-Found            VALUE "Y".
002040         88  LDG-Agg-Not-Found        VALUE "N".
002050     03  LDG-Report-Abandon-Sw PIC X(01) VALUE "N".
002060         88  LDG-Report-Abandoned     VALUE "Y".
002070     03  FILLER               PIC X(01).
002080*
002090 01  LDG-Work-Fields.
002100     03  LDG-Wk-Field-Ctr     PIC 9(02)  COMP.
002110     03  LDG-Wk-Print-Line    PIC X(80).
002120     03  LDG-Wk-Sort-Ix1      PIC 9(05)  COMP.
002130     03  LDG-Wk-Sort-Ix2      PIC 9(05)  COMP.
002140     03  LDG-Agg-Found-Ix     PIC 9(05)  COMP.
002150     03  LDG-Bar-Amt          PIC S9(9)V99.
002160     03  LDG-Bar-Len          PIC 9(02)  COMP.
002170     03  FILLER               PIC X(02).
002180*
002190* 15/01/26 vbc - LDG007 - 30-position bar, sliced by reference
002200*                modification to the length just computed.
002210* 09/01/26 vbc - LDG005 - both broken into groups so they carry a
002220*                trailing pad byte pair like the rest of this
002230*                program's working storage.
002240 01  LDG-Bar-Template.
002250     03  FILLER               PIC X(30)  VALUE ALL "*".
002260     03  FILLER               PIC X(02).
002270*
002280 01  LDG-Wk-Cat-Name.
002290     03  LDG-Wcn-Text         PIC X(46)  VALUE SPACES.
002300     03  FILLER               PIC X(02).
002310*
002320* 15/01/26 vbc - LDG007 - Edited view used to print a total with
002330*                a sign and two decimal places, STRING cannot
002340*                de-edit a signed zoned field on its own.
002350 01  LDG-Bar-Edit-Ws.
002360     03  LDG-Bar-Edit-Amt     PIC -999999999.99.
002370     03  FILLER               PIC X(02).
002380*
002390* 04/01/26 vbc - LDG006 - Swap area for the bubble sort, same
002400*                shape as one LDG-Agg-Entry occurrence.
002410 01  LDG-Agg-Swap-Area.
002420     03  LDG-Swp-Date         PIC X(10).
002430     03  LDG-Swp-Expense-Total PIC S9(9)V99.
002440     03  LDG-Swp-Income-Total  PIC S9(9)V99.
002450     03  FILLER               PIC X(03).
002460*
002470 01  LDG-Ctl-Unpack-Dump REDEFINES LDG-Ctl-Unpack-Ws.
002480     03  FILLER               PIC X(24).
002490*
002500 01  LDG-Trn-Unpack-Dump REDEFINES LDG-Trn-Unpack-Ws.
002510     03  FILLER               PIC X(87).
002520*
002530 01  LDG-Program-Sw-Dump REDEFINES LDG-Program-Switches.
002540     03  FILLER               PIC X(09).
002550*
002560 PROCEDURE DIVISION.
002570*
002580 0000-PYSUMRPT-MAIN.
002590     OPEN     INPUT CONTROL-FILE.
002600     PERFORM  1000-READ-SELECTION-CARD THRU 1000-EXIT.
002610     CLOSE    CONTROL-FILE.
002620*
002630     OPEN     INPUT CATEGORY-FILE.
002640     PERFORM  2000-LOAD-CATEGORY-FILE THRU 2020-EXIT.
002650     CLOSE    CATEGORY-FILE.
002660*
002670     OPEN     OUTPUT PRINT-FILE.
002680*
002690     IF       LDG-Sum-Prm-Cat-Active
002700              PERFORM  5000-VALIDATE-CAT-FILTER.
002710*
002720     IF       NOT LDG-Report-Abandoned
002730              OPEN  INPUT INCOME-FILE
002740              PERFORM  2100-LOAD-INCOME-FILE THRU 2120-EXIT
002750              CLOSE INCOME-FILE
002760              OPEN  INPUT EXPENSE-FILE
002770              PERFORM  2200-LOAD-EXPENSE-FILE THRU 2220-EXIT
002780              CLOSE EXPENSE-FILE
002790              PERFORM  3000-BUILD-AGGREGATE-TABLE
002800              IF    LDG-Agg-Count = ZERO
002810                    MOVE  "LDG931 No transactions found for the"
002820                          TO  LDG-Wk-Print-Line
002830                    PERFORM  6000-WRITE-REPORT-LINE
002840              ELSE
002850                    PERFORM  4000-SORT-AGGREGATE-TABLE THRU 4000-EXIT
002860                    PERFORM  7000-PRINT-SUMMARY-REPORT.
002870*
002880     CLOSE    PRINT-FILE.
002890     STOP     RUN.
002900*
002910* 22/12/25 vbc - LDG003 - One selection record: range word,
002920*                optional category filter (blank/zero = all
002930*                categories), the processing date.
002940 1000-READ-SELECTION-CARD.
002950     READ     CONTROL-FILE
002960              AT END  GO TO  1000-EXIT.
002970     UNSTRING CONTROL-FILE-LINE  DELIMITED BY ","
002980              INTO  LDG-Cup-Range  LDG-Cup-Cat-Text  LDG-Cup-Today.
002990     MOVE     LDG-Cup-Range  TO  LDG-Sum-Prm-Range.
003000     MOVE     LDG-Cup-Today  TO  LDG-Sum-Prm-Today.
003010     MOVE     "N"            TO  LDG-Sum-Prm-Cat-Active-Sw.
003020     IF       LDG-Cup-Cat-Text NOT = SPACES  AND
003030              LDG-Cup-Cat-Id   NOT = ZERO
003040              MOVE  LDG-Cup-Cat-Id  TO  LDG-Sum-Prm-Cat-Filter
003050              MOVE  "Y"             TO  LDG-Sum-Prm-Cat-Active-Sw.
003060 1000-EXIT.
003070     EXIT.
003080*
003090 2000-LOAD-CATEGORY-FILE.
003100     MOVE     ZERO  TO  LDG-Cat-Count.
003110     PERFORM  2010-READ-CATEGORY-RECORD
003120              UNTIL  LDG-Cat-Eof.
003130*
003140 2010-READ-CATEGORY-RECORD.
003150     READ     CATEGORY-FILE
003160              AT END  MOVE  "Y"  TO  LDG-Cat-Eof-Sw
003170              NOT AT END  PERFORM  2020-UNPACK-CATEGORY-RECORD
003180                          THRU 2020-EXIT.
003190*
003200 2020-UNPACK-CATEGORY-RECORD.
003210     MOVE     ZERO  TO  LDG-Wk-Field-Ctr.
003220     UNSTRING CATEGORY-FILE-LINE  DELIMITED BY ","
003230              INTO  LDG-Cup-Cat-Text  LDG-Tup-Desc
003240              TALLYING  IN  LDG-Wk-Field-Ctr.
003250     IF       LDG-Wk-Field-Ctr NOT = 2
003260              GO TO  2020-EXIT.
003270     ADD      1  TO  LDG-Cat-Count.
003280     SET      LDG-Cat-Ix  TO  LDG-Cat-Count.
003290     MOVE     LDG-Cup-Cat-Id       TO  LDG-Cat-Id (LDG-Cat-Ix).
003300     MOVE     LDG-Tup-Desc (1:46)  TO  LDG-Cat-Name (LDG-Cat-Ix).
003310 2020-EXIT.
003320     EXIT.
003330*
003340 2100-LOAD-INCOME-FILE.
003350     MOVE     ZERO  TO  LDG-Income-Table-Count.
003360     PERFORM  2110-READ-INCOME-RECORD
003370              UNTIL  LDG-Inc-Eof.
003380*
003390 2110-READ-INCOME-RECORD.
003400     READ     INCOME-FILE
003410              AT END  MOVE  "Y"  TO  LDG-Inc-Eof-Sw
003420              NOT AT END  PERFORM  2120-UNPACK-INCOME-RECORD
003430                          THRU 2120-EXIT.
003440*
003450 2120-UNPACK-INCOME-RECORD.
003460     MOVE     ZERO  TO  LDG-Wk-Field-Ctr.
003470     UNSTRING INCOME-FILE-LINE  DELIMITED BY ","
003480              INTO  LDG-Tup-Id-Text  LDG-Tup-Desc  LDG-Tup-Amt-Text
003490                    LDG-Tup-Cat-Text  LDG-Tup-Date
003500              TALLYING  IN  LDG-Wk-Field-Ctr.
003510     IF       LDG-Wk-Field-Ctr NOT = 5
003520              GO TO  2120-EXIT.
003530     ADD      1  TO  LDG-Income-Table-Count.
003540     SET      LDG-Income-Table-Ix  TO  LDG-Income-Table-Count.
003550     MOVE     LDG-Tup-Id-Text  TO  LDG-Trn-Id (LDG-Income-Table-Ix).
003560     MOVE     LDG-Tup-Desc     TO  LDG-Trn-Desc (LDG-Income-Table-Ix).
003570     MOVE     "T"  TO  LDG-AMC-Function.
003580     MOVE     LDG-Tup-Amt-Text  TO  LDG-AMC-Text.
003590     CALL     "MAPS11"  USING  LDG-Amount-Conv-Ws.
003600     MOVE     LDG-AMC-Amount TO
003610              LDG-Trn-Amount (LDG-Income-Table-Ix).
003620     MOVE     LDG-Tup-Cat-Id   TO
003630              LDG-Trn-Cat-Id (LDG-Income-Table-Ix).
003640     MOVE     LDG-Tup-Date     TO  LDG-Trn-Date (LDG-Income-Table-Ix).
003650 2120-EXIT.
003660     EXIT.
003670*
003680 2200-LOAD-EXPENSE-FILE.
003690     MOVE     ZERO  TO  LDG-Expense-Table-Count.
003700     PERFORM  2210-READ-EXPENSE-RECORD
003710              UNTIL  LDG-Exp-Eof.
003720*
003730 2210-READ-EXPENSE-RECORD.
003740     READ     EXPENSE-FILE
003750              AT END  MOVE  "Y"  TO  LDG-Exp-Eof-Sw
003760              NOT AT END  PERFORM  2220-UNPACK-EXPENSE-RECORD
003770                          THRU 2220-EXIT.
003780*
003790 2220-UNPACK-EXPENSE-RECORD.
003800     MOVE     ZERO  TO  LDG-Wk-Field-Ctr.
003810     UNSTRING EXPENSE-FILE-LINE  DELIMITED BY ","
003820              INTO  LDG-Tup-Id-Text  LDG-Tup-Desc  LDG-Tup-Amt-Text
003830                    LDG-Tup-Cat-Text  LDG-Tup-Date
003840              TALLYING  IN  LDG-Wk-Field-Ctr.
003850     IF       LDG-Wk-Field-Ctr NOT = 5
003860              GO TO  2220-EXIT.
003870     ADD      1  TO  LDG-Expense-Table-Count.
003880     SET      LDG-Expense-Table-Ix  TO  LDG-Expense-Table-Count.
003890     MOVE     LDG-Tup-Id-Text  TO  LDG-Trn-Id (LDG-Expense-Table-Ix).
003900     MOVE     LDG-Tup-Desc     TO  LDG-Trn-Desc (LDG-Expense-Table-Ix).
003910     MOVE     "T"  TO  LDG-AMC-Function.
003920     MOVE     LDG-Tup-Amt-Text  TO  LDG-AMC-Text.
003930     CALL     "MAPS11"  USING  LDG-Amount-Conv-Ws.
003940     MOVE     LDG-AMC-Amount TO
003950              LDG-Trn-Amount (LDG-Expense-Table-Ix).
003960     MOVE     LDG-Tup-Cat-Id   TO
003970              LDG-Trn-Cat-Id (LDG-Expense-Table-Ix).
003980     MOVE     LDG-Tup-Date     TO  LDG-Trn-Date (LDG-Expense-Table-Ix).
003990 2220-EXIT.
004000     EXIT.
004010*
004020 3000-BUILD-AGGREGATE-TABLE.
004030     MOVE     ZERO  TO  LDG-Agg-Count  LDG-Agg-Max-Amt.
004040     MOVE     LDG-Sum-Prm-Range  TO  LDG-RGT-Range.
004050     MOVE     LDG-Sum-Prm-Today  TO  LDG-RGT-Today.
004060*
004070     PERFORM  3100-ACCUMULATE-ONE-INCOME THRU 3100-EXIT
004080              VARYING LDG-Income-Table-Ix FROM 1 BY 1
004090              UNTIL  LDG-Income-Table-Ix > LDG-Income-Table-Count.
004100*
004110     PERFORM  3200-ACCUMULATE-ONE-EXPENSE THRU 3200-EXIT
004120              VARYING LDG-Expense-Table-Ix FROM 1 BY 1
004130              UNTIL  LDG-Expense-Table-Ix > LDG-Expense-Table-Count.
004140*
004150 3100-ACCUMULATE-ONE-INCOME.
004160     IF       LDG-Sum-Prm-Cat-Active  AND
004170              LDG-Trn-Cat-Id (LDG-Income-Table-Ix) NOT =
004180                       LDG-Sum-Prm-Cat-Filter
004190              GO TO  3100-EXIT.
004200     MOVE     LDG-Trn-Date (LDG-Income-Table-Ix)  TO
004210              LDG-RGT-Record-Date.
004220     CALL     "MAPS10"  USING  LDG-Range-Test-Ws.
004230     IF       LDG-RGT-Not-In-Range
004240              GO TO  3100-EXIT.
004250     PERFORM  3300-FIND-OR-ADD-DATE.
004260     ADD      LDG-Trn-Amount (LDG-Income-Table-Ix)  TO
004270              LDG-Agg-Income-Total (LDG-Agg-Found-Ix).
004280     PERFORM  3400-TRACK-MAX-AMOUNT.
004290 3100-EXIT.
004300     EXIT.
004310*
004320 3200-ACCUMULATE-ONE-EXPENSE.
004330     IF       LDG-Sum-Prm-Cat-Active  AND
004340              LDG-Trn-Cat-Id (LDG-Expense-Table-Ix) NOT =
004350                       LDG-Sum-Prm-Cat-Filter
004360              GO TO  3200-EXIT.
004370     MOVE     LDG-Trn-Date (LDG-Expense-Table-Ix)  TO
004380              LDG-RGT-Record-Date.
004390     CALL     "MAPS10"  USING  LDG-Range-Test-Ws.
004400     IF       LDG-RGT-Not-In-Range
004410              GO TO  3200-EXIT.
004420     PERFORM  3300-FIND-OR-ADD-DATE.
004430     ADD      LDG-Trn-Amount (LDG-Expense-Table-Ix)  TO
004440              LDG-Agg-Expense-Total (LDG-Agg-Found-Ix).
004450     PERFORM  3400-TRACK-MAX-AMOUNT.
004460 3200-EXIT.
004470     EXIT.
004480*
004490* 22/12/25 vbc - LDG003 - Locates the aggregate slot for the date
004500*                just processed, appending a fresh zero entry the
004510*                first time that date is seen.
004520 3300-FIND-OR-ADD-DATE.
004530     MOVE     "N"  TO  LDG-Agg-Found-Sw.
004540     SET      LDG-Agg-Ix  TO  1.
004550     PERFORM  3310-COMPARE-ONE-DATE THRU 3310-EXIT
004560              UNTIL  LDG-Agg-Ix > LDG-Agg-Count  OR  LDG-Agg-Found.
004570     IF       LDG-Agg-Not-Found
004580              ADD  1  TO  LDG-Agg-Count
004590              SET  LDG-Agg-Ix  TO  LDG-Agg-Count
004600              MOVE LDG-RGT-Record-Date  TO  LDG-Agg-Date (LDG-Agg-Ix)
004610              MOVE ZERO  TO  LDG-Agg-Expense-Total (LDG-Agg-Ix)
004620                             LDG-Agg-Income-Total (LDG-Agg-Ix)
004630              MOVE LDG-Agg-Ix  TO  LDG-Agg-Found-Ix.
004640 3300-EXIT.
004650     EXIT.
004660*
004670 3310-COMPARE-ONE-DATE.
004680     IF       LDG-Agg-Date (LDG-Agg-Ix) = LDG-RGT-Record-Date
004690              MOVE  "Y"  TO  LDG-Agg-Found-Sw
004700              MOVE  LDG-Agg-Ix  TO  LDG-Agg-Found-Ix
004710              GO TO  3310-EXIT.
004720     SET      LDG-Agg-Ix  UP BY 1.
004730 3310-EXIT.
004740     EXIT.
004750*
004760* 04/01/26 vbc - LDG006 - Keeps the running largest per-date
004770*                figure so 7000 need not re-scan the table.
004780 3400-TRACK-MAX-AMOUNT.
004790     IF       LDG-Agg-Expense-Total (LDG-Agg-Found-Ix) < ZERO
004800              COMPUTE  LDG-Bar-Amt =
004810                       LDG-Agg-Expense-Total (LDG-Agg-Found-Ix) * -1
004820     ELSE
004830              MOVE  LDG-Agg-Expense-Total (LDG-Agg-Found-Ix)
004840                    TO  LDG-Bar-Amt.
004850     IF       LDG-Bar-Amt > LDG-Agg-Max-Amt
004860              MOVE  LDG-Bar-Amt  TO  LDG-Agg-Max-Amt.
004870*
004880     IF       LDG-Agg-Income-Total (LDG-Agg-Found-Ix) < ZERO
004890              COMPUTE  LDG-Bar-Amt =
004900                       LDG-Agg-Income-Total (LDG-Agg-Found-Ix) * -1
004910     ELSE
004920              MOVE  LDG-Agg-Income-Total (LDG-Agg-Found-Ix)
004930                    TO  LDG-Bar-Amt.
004940     IF       LDG-Bar-Amt > LDG-Agg-Max-Amt
004950              MOVE  LDG-Bar-Amt  TO  LDG-Agg-Max-Amt.
004960*
004970* 04/01/26 vbc - LDG006 - Plain bubble sort, ascending on date -
004980*                the table tops out at 400 entries so a shell or
004990*                merge pass buys nothing here.
005000 4000-SORT-AGGREGATE-TABLE.
005010     IF       LDG-Agg-Count < 2
005020              GO TO  4000-EXIT.
005030     PERFORM  4100-BUBBLE-PASS
005040              VARYING LDG-Wk-Sort-Ix1 FROM 1 BY 1
005050              UNTIL  LDG-Wk-Sort-Ix1 > LDG-Agg-Count - 1
005060              AFTER   LDG-Wk-Sort-Ix2 FROM 1 BY 1
005070              UNTIL  LDG-Wk-Sort-Ix2 > LDG-Agg-Count - LDG-Wk-Sort-Ix1.
005080 4000-EXIT.
005090     EXIT.
005100*
005110 4100-BUBBLE-PASS.
005120     SET      LDG-Agg-Ix  TO  LDG-Wk-Sort-Ix2.
005130     IF       LDG-Agg-Date (LDG-Agg-Ix) >
005140              LDG-Agg-Date (LDG-Agg-Ix + 1)
005150              PERFORM  4110-SWAP-ADJACENT-ENTRIES.
005160*
005170 4110-SWAP-ADJACENT-ENTRIES.
005180     MOVE     LDG-Agg-Entry (LDG-Agg-Ix)      TO  LDG-Agg-Swap-Area.
005190     MOVE     LDG-Agg-Entry (LDG-Agg-Ix + 1)  TO
005200              LDG-Agg-Entry (LDG-Agg-Ix).
005210     MOVE     LDG-Agg-Swap-Area                TO
005220              LDG-Agg-Entry (LDG-Agg-Ix + 1).
005230*
005240 5000-VALIDATE-CAT-FILTER.
005250     MOVE     "N"  TO  LDG-Cat-Found-Sw.
005260     SET      LDG-Cat-Ix  TO  1.
005270     PERFORM  5010-COMPARE-ONE-CATEGORY THRU 5010-EXIT
005280              UNTIL  LDG-Cat-Ix > LDG-Cat-Count  OR  LDG-Cat-Found.
005290     IF       LDG-Cat-Not-Found
005300              MOVE  "LDG930 Category id not found, report"
005310                    TO  LDG-Wk-Print-Line
005320              PERFORM  6000-WRITE-REPORT-LINE
005330              MOVE  "Y"  TO  LDG-Report-Abandon-Sw.
005340*
005350 5010-COMPARE-ONE-CATEGORY.
005360     IF       LDG-Cat-Id (LDG-Cat-Ix) = LDG-Sum-Prm-Cat-Filter
005370              MOVE  "Y"  TO  LDG-Cat-Found-Sw
005380              GO TO  5010-EXIT.
005390     SET      LDG-Cat-Ix  UP BY 1.
005400 5010-EXIT.
005410     EXIT.
005420*
005430 6000-WRITE-REPORT-LINE.
005440     WRITE    PRINT-FILE-LINE  FROM  LDG-Wk-Print-Line.
005450*
005460* 15/01/26 vbc - LDG007 - One detail group per date, expense line
005470*                then income line, each only when its bar is over
005480*                zero units, followed by a blank separator.
005490 7000-PRINT-SUMMARY-REPORT.
005500     PERFORM  7100-PRINT-ONE-DATE-GROUP
005510              VARYING LDG-Agg-Ix FROM 1 BY 1
005520              UNTIL  LDG-Agg-Ix > LDG-Agg-Count.
005530*
005540 7100-PRINT-ONE-DATE-GROUP.
005550     MOVE     SPACES  TO  LDG-Wk-Cat-Name.
005560     IF       LDG-Sum-Prm-Cat-Active
005570              PERFORM  7150-LOOKUP-CATEGORY-NAME.
005580     MOVE     SPACES  TO  LDG-Wk-Print-Line.
005590     STRING   LDG-Agg-Date (LDG-Agg-Ix)  " "  LDG-Wk-Cat-Name
005600              DELIMITED BY SIZE  INTO  LDG-Wk-Print-Line.
005610     PERFORM  6000-WRITE-REPORT-LINE.
005620*
005630     PERFORM  7200-PRINT-EXPENSE-LINE.
005640     PERFORM  7300-PRINT-INCOME-LINE.
005650*
005660     MOVE     SPACES  TO  LDG-Wk-Print-Line.
005670     PERFORM  6000-WRITE-REPORT-LINE.
005680*
005690 7150-LOOKUP-CATEGORY-NAME.
005700     MOVE     "N"  TO  LDG-Cat-Found-Sw.
005710     SET      LDG-Cat-Ix  TO  1.
005720     PERFORM  5010-COMPARE-ONE-CATEGORY THRU 5010-EXIT
005730              UNTIL  LDG-Cat-Ix > LDG-Cat-Count  OR  LDG-Cat-Found.
005740     IF       LDG-Cat-Found
005750              MOVE  LDG-Cat-Name (LDG-Cat-Ix)  TO  LDG-Wk-Cat-Name
005760     ELSE
005770              MOVE  "Unknown"  TO  LDG-Wk-Cat-Name.
005780*
005790 7200-PRINT-EXPENSE-LINE.
005800     IF       LDG-Agg-Expense-Total (LDG-Agg-Ix) < ZERO
005810              COMPUTE  LDG-Bar-Amt =
005820                       LDG-Agg-Expense-Total (LDG-Agg-Ix) * -1
005830     ELSE
005840              MOVE  LDG-Agg-Expense-Total (LDG-Agg-Ix)  TO
005850                    LDG-Bar-Amt.
005860     MOVE     ZERO  TO  LDG-Bar-Len.
005870     IF       LDG-Agg-Max-Amt NOT = ZERO
005880              COMPUTE  LDG-Bar-Len =
005890                       (LDG-Bar-Amt * 30) / LDG-Agg-Max-Amt.
005900     IF       LDG-Bar-Len > ZERO
005910              MOVE  LDG-Agg-Expense-Total (LDG-Agg-Ix)  TO
005920                    LDG-Bar-Edit-Amt
005930              MOVE  SPACES  TO  LDG-Wk-Print-Line
005940              STRING  "Expense : "  LDG-Bar-Edit-Amt
005950                      "     | "  LDG-Bar-Template (1:LDG-Bar-Len)
005960                      DELIMITED BY SIZE  INTO  LDG-Wk-Print-Line
005970              PERFORM  6000-WRITE-REPORT-LINE.
005980*
005990 7300-PRINT-INCOME-LINE.
006000     IF       LDG-Agg-Income-Total (LDG-Agg-Ix) < ZERO
006010              COMPUTE  LDG-Bar-Amt =
006020                       LDG-Agg-Income-Total (LDG-Agg-Ix) * -1
006030     ELSE
006040              MOVE  LDG-Agg-Income-Total (LDG-Agg-Ix)  TO
006050                    LDG-Bar-Amt.
006060     MOVE     ZERO  TO  LDG-Bar-Len.
006070     IF       LDG-Agg-Max-Amt NOT = ZERO
006080              COMPUTE  LDG-Bar-Len =
006090                       (LDG-Bar-Amt * 30) / LDG-Agg-Max-Amt.
006100     IF       LDG-Bar-Len > ZERO
006110              MOVE  LDG-Agg-Income-Total (LDG-Agg-Ix)  TO
006120                    LDG-Bar-Edit-Amt
006130              MOVE  SPACES  TO  LDG-Wk-Print-Line
006140              STRING  "Income : "  LDG-Bar-Edit-Amt
006150                      "      | "  LDG-Bar-Template (1:LDG-Bar-Len)
006160                      DELIMITED BY SIZE  INTO  LDG-Wk-Print-Line
006170              PERFORM  6000-WRITE-REPORT-LINE.
