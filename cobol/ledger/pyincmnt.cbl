000010***************************************************************
000020*                                                              *
000030*                   Ledger    Income Maintenance               *
000040*         Load / Add / Edit / Delete / List / Rewrite          *
000050*                                                              *
000060***************************************************************
000070*
000080 IDENTIFICATION           DIVISION.
000090*
000100     PROGRAM-ID.           PYINCMNT.
000110     AUTHOR.               V B Coen FBCS, FIDM, FIDPM.
000120     INSTALLATION.         Applewood Computers.
000130     DATE-WRITTEN.         16/11/1982.
000140     DATE-COMPILED.
000150     SECURITY.             Copyright (C) 1976-2026, Vincent Bryan
000160                            Coen. Distributed under the GNU
000170                            General Public License. See the file
000180                            COPYING for details.
000190*
000200* Remarks.            Maintains the ledger's Income file, one
000210*                     control card per operation as PYCATMNT.
000220*                     Amount and date on each card come over as
000230*                     text and are turned into working values by
000240*                     MAPS11 and MAPS04 respectively - the same
000250*                     two subprograms the summary report uses.
000260*
000270* Version.            See Prog-Name.
000280*
000290* Called modules.     MAPS04 (date validation).
000300*                     MAPS11 (amount/text conversion).
000310*
000320* Files used.         INCOME-FILE    (master, load & rewrite).
000330*                     CATEGORY-FILE  (read only, id validation).
000340*                     CONTROL-FILE   (maintenance transactions).
000350*                     PRINT-FILE     (listing/exception report).
000360*
000370* Error messages used.
000380*                     LDG910  No categories on file, add rejected.
000390*                     LDG911  Category id not found.
000400*                     LDG912  Amount is not numeric.
000410*                     LDG913  Invalid date.
000420*                     LDG902  Income id not found.
000430*                     LDG904  Income table empty.
000440*
000450* Changes:
000460* 16/11/1982 vbc -        Original Cis Cobol PY010 hours input.
000470* 10/12/2025 vbc - LDG001 Re-forked as PYINCMNT for the ledger
000480*                         conversion. Terminal menu removed, the
000490*                         run now processes a control file of
000500*                         cards, one operation per record.
000510* 02/01/2026 vbc - LDG006 Edit now leaves a field unchanged when
000520*                         its control card value comes over blank.
000530* 09/01/2026 vbc - LDG005 Several PERFORMs of a paragraph ending in
000540*                         a GO TO out to its own -EXIT were not
000550*                         carrying the matching THRU - added
000560*                         throughout, brings the range actually
000570*                         performed into line with the numbering.
000580* 16/01/2026 vbc - LDG008 Listing header was one column short of the
000590*                         line 3310 actually prints - Created Date
000600*                         had no heading, and Cat Id re-worded to
000610*                         Category ID to match the master file's
000620*                         own field name. Text literal split in two,
000630*                         over 61 bytes for one PIC X clause.
000640*
000650***************************************************************
000660*
000670* Copyright Notice.
000680* ****************
000690*
000700* This notice supersedes all prior copyright notices & was
000710* updated 2024-04-16.
000720*
000730* These files and programs are part of the Applewood Computers
000740* Accounting System and is Copyright (c) Vincent B Coen.
000750* 1976-2026 and later.
000760*
000770* This program is now free software; you can redistribute it
000780* and/or modify it under the terms listed here and of the GNU
000790* General Public License as published by the Free Software
000800* Foundation; version 3 and later as revised for PERSONAL USAGE
000810* ONLY and that includes for use within a business but EXCLUDES
000820* repackaging or for Resale, Rental or Hire in ANY way.
000830*
000840* ACAS is distributed in the hope that it will be useful, but
000850* WITHOUT ANY WARRANTY; without even the implied warranty of
000860* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
000870*
000880***************************************************************
000890*
000900 ENVIRONMENT              DIVISION.
000910*
000920 COPY "ENVDIV.COB".
000930*
000940 INPUT-OUTPUT             SECTION.
000950 FILE-CONTROL.
000960*
000970 COPY "SELINC.COB".
000980 COPY "SELCAT.COB".
000990 COPY "SELCTL.COB".
001000 COPY "SELPRINT.COB".
001010*
001020 DATA                     DIVISION.
001030*
001040 FILE SECTION.
001050*
001060 COPY "FDINC.COB".
001070 COPY "FDCAT.COB".
001080 COPY "FDCTL.COB".
001090 COPY "FDPRINT.COB".
001100*
001110 WORKING-STORAGE SECTION.
001120*
001130 77  PROG-NAME               PIC X(15)  VALUE "PYINCMNT (1.01)".
001140*
001150 COPY "CBTRNREC.COB" REPLACING ==TABLE== BY LDG-Income-Table.
001160 COPY "CBCATREC.COB".
001170*
001180* 10/12/25 vbc - LDG001 - Control-card work area, one op per
001190*                CONTROL-FILE record: C=Create/Add E=Edit D=Delete
001200*                L=List. On Edit a blank card field leaves the
001210*                matching income field unchanged.
001220 01  LDG-Ctl-Work.
001230     03  LDG-Ctl-Op-Code      PIC X(01).
001240         88  LDG-Ctl-Create           VALUE "C".
001250         88  LDG-Ctl-Edit             VALUE "E".
001260         88  LDG-Ctl-Delete           VALUE "D".
001270         88  LDG-Ctl-List             VALUE "L".
001280     03  LDG-Ctl-Id-Text      PIC X(05).
001290     03  LDG-Ctl-Desc         PIC X(54).
001300     03  LDG-Ctl-Amt-Text     PIC X(11).
001310     03  LDG-Ctl-Cat-Text     PIC X(05).
001320     03  LDG-Ctl-Date         PIC X(10).
001330     03  FILLER               PIC X(02).
001340*
001350 01  LDG-Ctl-Id-Numeric REDEFINES LDG-Ctl-Id-Text.
001360     03  LDG-Ctl-Id           PIC 9(05).
001370*
001380 01  LDG-Ctl-Cat-Numeric REDEFINES LDG-Ctl-Cat-Text.
001390     03  LDG-Ctl-Cat-Id       PIC 9(05).
001400*
001410* 10/12/25 vbc - LDG001 - Parameter blocks passed to MAPS04 and
001420*                MAPS11, laid out to match their LINKAGE SECTIONs
001430*                field for field.
001440 01  LDG-Date-Check-Ws.
001450     03  LDG-DTC-Date         PIC X(10).
001460     03  LDG-DTC-Valid-Sw     PIC X(01).
001470         88  LDG-DTC-Valid            VALUE "Y".
001480         88  LDG-DTC-Invalid          VALUE "N".
001490     03  FILLER               PIC X(02).
001500*
001510 01  LDG-Amount-Conv-Ws.
001520     03  LDG-AMC-Function     PIC X(01).
001530         88  LDG-AMC-Text-To-Amount   VALUE "T".
001540         88  LDG-AMC-Amount-To-Text   VALUE "A".
001550     03  LDG-AMC-Text         PIC X(11).
001560     03  LDG-AMC-Amount       PIC S9(7)V99.
001570     03  LDG-AMC-Valid-Sw     PIC X(01).
001580         88  LDG-AMC-Valid            VALUE "Y".
001590         88  LDG-AMC-Invalid          VALUE "N".
001600     03  FILLER               PIC X(02).
001610*
001620* 10/12/25 vbc - LDG001 - One status byte-pair per file.
001630 01  LDG-File-Status-Ws.
001640     03  LDG-Inc-File-Status  PIC XX.
001650     03  LDG-Cat-File-Status  PIC XX.
001660     03  LDG-Ctl-File-Status  PIC XX.
001670     03  LDG-Rpt-File-Status  PIC XX.
001680     03  FILLER               PIC X(02).
001690*
001700 01  LDG-Program-Switches.
001710     03  LDG-Inc-Eof-Sw       PIC X(01)  VALUE "N".
001720         88  LDG-Inc-Eof              VALUE "Y".
001730     03  LDG-Cat-Eof-Sw       PIC X(01)  VALUE "N".
001740         88  LDG-Cat-Eof              VALUE "Y".
001750     03  LDG-Ctl-Eof-Sw       PIC X(01)  VALUE "N".
001760         88  LDG-Ctl-Eof              VALUE "Y".
001770     03  LDG-Inc-Changed-Sw   PIC X(01)  VALUE "N".
001780         88  LDG-Inc-Changed          VALUE "Y".
001790     03  LDG-Inc-Found-Sw     PIC X(01)  VALUE "N".
001800         88  LDG-Inc-Found            VALUE "Y".
001810         88  LDG-Inc-Not-Found        VALUE "N".
001820     03  FILLER               PIC X(03).
001830*
001840 01  LDG-Work-Fields.
001850     03  LDG-Wk-Field-Ctr     PIC 9(02)  COMP.
001860     03  LDG-Wk-Print-Line    PIC X(80).
001870     03  LDG-Wk-Shift-Ix      PIC 9(05)  COMP.
001880     03  LDG-Inc-Found-Ix     PIC 9(05)  COMP.
001890     03  FILLER               PIC X(02).
001900*
001910* 09/01/26 vbc - LDG005 - broken into a group so the header carries
001920*                a trailing pad byte like the rest of the print lines.
001930 01  LDG-Trn-Header-Line.
001940     03  LDG-Trh-Text1        PIC X(47)  VALUE
001950         "|    Id    |    Description ... |    Amount    ".
001960     03  LDG-Trh-Text2        PIC X(39)  VALUE
001970         "|    Category ID    |    Created Date |".
001980     03  FILLER               PIC X(02).
001990*
002000* 10/12/25 vbc - LDG005 - alternate byte views, for the odd abend
002010*                dump - no logic uses either of these.
002020 01  LDG-Ctl-Work-Dump REDEFINES LDG-Ctl-Work.
002030     03  FILLER               PIC X(88).
002040*
002050 01  LDG-Program-Sw-Dump REDEFINES LDG-Program-Switches.
002060     03  FILLER               PIC X(08).
002070*
002080 PROCEDURE DIVISION.
002090*
002100 0000-PYINCMNT-MAIN.
002110     OPEN     INPUT CATEGORY-FILE.
002120     PERFORM  2000-LOAD-CATEGORY-FILE THRU 2020-EXIT.
002130     CLOSE    CATEGORY-FILE.
002140*
002150     OPEN     INPUT INCOME-FILE.
002160     PERFORM  2100-LOAD-INCOME-FILE THRU 2120-EXIT.
002170     CLOSE    INCOME-FILE.
002180*
002190     OPEN     INPUT CONTROL-FILE.
002200     OPEN     OUTPUT PRINT-FILE.
002210     PERFORM  4000-PROCESS-CONTROL-CARD THRU 4000-EXIT
002220              UNTIL  LDG-Ctl-Eof.
002230     CLOSE    CONTROL-FILE  PRINT-FILE.
002240*
002250     IF       LDG-Inc-Changed
002260              PERFORM  8000-REWRITE-INCOME-FILE.
002270*
002280     STOP     RUN.
002290*
002300* 10/12/25 vbc - LDG001 - Category table loaded read-only, for
002310*                the add/edit category-id validation.
002320 2000-LOAD-CATEGORY-FILE.
002330     MOVE     ZERO  TO  LDG-Cat-Count.
002340     PERFORM  2010-READ-CATEGORY-RECORD
002350              UNTIL  LDG-Cat-Eof.
002360*
002370 2010-READ-CATEGORY-RECORD.
002380     READ     CATEGORY-FILE
002390              AT END  MOVE  "Y"  TO  LDG-Cat-Eof-Sw
002400              NOT AT END  PERFORM  2020-UNPACK-CATEGORY-RECORD
002410                          THRU 2020-EXIT.
002420*
002430 2020-UNPACK-CATEGORY-RECORD.
002440     MOVE     ZERO  TO  LDG-Wk-Field-Ctr.
002450     UNSTRING CATEGORY-FILE-LINE  DELIMITED BY ","
002460              INTO  LDG-Ctl-Id-Text  LDG-Ctl-Desc
002470              TALLYING  IN  LDG-Wk-Field-Ctr.
002480     IF       LDG-Wk-Field-Ctr NOT = 2
002490              GO TO  2020-EXIT.
002500     ADD      1  TO  LDG-Cat-Count.
002510     SET      LDG-Cat-Ix  TO  LDG-Cat-Count.
002520     MOVE     LDG-Ctl-Id       TO  LDG-Cat-Id (LDG-Cat-Ix).
002530     MOVE     LDG-Ctl-Desc (1:46)  TO  LDG-Cat-Name (LDG-Cat-Ix).
002540 2020-EXIT.
002550     EXIT.
002560*
002570* 10/12/25 vbc - LDG001 - Loads the income master, records with
002580*                other than the published 5 fields are skipped.
002590 2100-LOAD-INCOME-FILE.
002600     MOVE     ZERO  TO  LDG-Income-Table-Count.
002610     PERFORM  2110-READ-INCOME-RECORD
002620              UNTIL  LDG-Inc-Eof.
002630*
002640 2110-READ-INCOME-RECORD.
002650     READ     INCOME-FILE
002660              AT END  MOVE  "Y"  TO  LDG-Inc-Eof-Sw
002670              NOT AT END  PERFORM  2120-UNPACK-INCOME-RECORD
002680                          THRU 2120-EXIT.
002690*
002700 2120-UNPACK-INCOME-RECORD.
002710     MOVE     ZERO  TO  LDG-Wk-Field-Ctr.
002720     UNSTRING INCOME-FILE-LINE  DELIMITED BY ","
002730              INTO  LDG-Ctl-Id-Text  LDG-Ctl-Desc  LDG-Ctl-Amt-Text
002740                    LDG-Ctl-Cat-Text  LDG-Ctl-Date
002750              TALLYING  IN  LDG-Wk-Field-Ctr.
002760     IF       LDG-Wk-Field-Ctr NOT = 5
002770              GO TO  2120-EXIT.
002780     MOVE     "T"  TO  LDG-AMC-Function.
002790     MOVE     LDG-Ctl-Amt-Text  TO  LDG-AMC-Text.
002800     CALL     "MAPS11"  USING  LDG-Amount-Conv-Ws.
002810     ADD      1  TO  LDG-Income-Table-Count.
002820     SET      LDG-Income-Table-Ix  TO  LDG-Income-Table-Count.
002830     MOVE     LDG-Ctl-Id    TO  LDG-Trn-Id (LDG-Income-Table-Ix).
002840     MOVE     LDG-Ctl-Desc  TO  LDG-Trn-Desc (LDG-Income-Table-Ix).
002850     MOVE     LDG-AMC-Amount TO
002860              LDG-Trn-Amount (LDG-Income-Table-Ix).
002870     MOVE     LDG-Ctl-Cat-Id  TO
002880              LDG-Trn-Cat-Id (LDG-Income-Table-Ix).
002890     MOVE     LDG-Ctl-Date  TO  LDG-Trn-Date (LDG-Income-Table-Ix).
002900 2120-EXIT.
002910     EXIT.
002920*
002930* 10/12/25 vbc - LDG001 - Main control-card dispatch.
002940 4000-PROCESS-CONTROL-CARD.
002950     READ     CONTROL-FILE
002960              AT END  MOVE  "Y"  TO  LDG-Ctl-Eof-Sw
002970                      GO TO  4000-EXIT.
002980     MOVE     ZERO  TO  LDG-Wk-Field-Ctr.
002990     UNSTRING CONTROL-FILE-LINE  DELIMITED BY ","
003000              INTO  LDG-Ctl-Op-Code  LDG-Ctl-Id-Text  LDG-Ctl-Desc
003010                    LDG-Ctl-Amt-Text  LDG-Ctl-Cat-Text  LDG-Ctl-Date
003020              TALLYING  IN  LDG-Wk-Field-Ctr.
003030*
003040     IF       LDG-Ctl-Create      GO TO  4100-DISPATCH-ADD.
003050     IF       LDG-Ctl-Edit        GO TO  4200-DISPATCH-EDIT.
003060     IF       LDG-Ctl-Delete      GO TO  4300-DISPATCH-DELETE.
003070     IF       LDG-Ctl-List        GO TO  4400-DISPATCH-LIST.
003080     GO       TO  4000-EXIT.
003090*
003100 4100-DISPATCH-ADD.
003110     PERFORM  3000-ADD-INCOME THRU 3000-EXIT.
003120     GO       TO  4000-EXIT.
003130 4200-DISPATCH-EDIT.
003140     PERFORM  3100-EDIT-INCOME THRU 3100-EXIT.
003150     GO       TO  4000-EXIT.
003160 4300-DISPATCH-DELETE.
003170     PERFORM  3200-DELETE-INCOME THRU 3200-EXIT.
003180     GO       TO  4000-EXIT.
003190 4400-DISPATCH-LIST.
003200     PERFORM  3300-LIST-INCOMES THRU 3300-EXIT.
003210 4000-EXIT.
003220     EXIT.
003230*
003240* 10/12/25 vbc - LDG001 - Add rejects with no categories on file,
003250*                a non-numeric amount, a bad date or an unknown
003260*                category id, in that order.
003270 3000-ADD-INCOME.
003280     IF       LDG-Cat-Count = ZERO
003290              MOVE  "LDG910 No categories on file, add rejected."
003300                    TO  LDG-Wk-Print-Line
003310              PERFORM  6000-WRITE-EXCEPTION-LINE
003320              GO TO  3000-EXIT.
003330*
003340     MOVE     "T"  TO  LDG-AMC-Function.
003350     MOVE     LDG-Ctl-Amt-Text  TO  LDG-AMC-Text.
003360     CALL     "MAPS11"  USING  LDG-Amount-Conv-Ws.
003370     IF       LDG-AMC-Invalid
003380              MOVE  "LDG912 Amount is not numeric."
003390                    TO  LDG-Wk-Print-Line
003400              PERFORM  6000-WRITE-EXCEPTION-LINE
003410              GO TO  3000-EXIT.
003420*
003430     MOVE     LDG-Ctl-Date  TO  LDG-DTC-Date.
003440     CALL     "MAPS04"  USING  LDG-Date-Check-Ws.
003450     IF       LDG-DTC-Invalid
003460              MOVE  "LDG913 Invalid date."
003470                    TO  LDG-Wk-Print-Line
003480              PERFORM  6000-WRITE-EXCEPTION-LINE
003490              GO TO  3000-EXIT.
003500*
003510     PERFORM  5000-FIND-CATEGORY-BY-ID.
003520     IF       LDG-Cat-Not-Found
003530              MOVE  "LDG911 Category id not found."
003540                    TO  LDG-Wk-Print-Line
003550              PERFORM  6000-WRITE-EXCEPTION-LINE
003560              GO TO  3000-EXIT.
003570*
003580     IF       LDG-Income-Table-Count = ZERO
003590              MOVE  1  TO  LDG-Ctl-Id
003600     ELSE
003610              SET   LDG-Income-Table-Ix  TO  LDG-Income-Table-Count
003620              COMPUTE  LDG-Ctl-Id =
003630                       LDG-Trn-Id (LDG-Income-Table-Ix) + 1.
003640*
003650     ADD      1  TO  LDG-Income-Table-Count.
003660     SET      LDG-Income-Table-Ix  TO  LDG-Income-Table-Count.
003670     MOVE     LDG-Ctl-Id    TO  LDG-Trn-Id (LDG-Income-Table-Ix).
003680     MOVE     LDG-Ctl-Desc  TO  LDG-Trn-Desc (LDG-Income-Table-Ix).
003690     MOVE     LDG-AMC-Amount  TO
003700              LDG-Trn-Amount (LDG-Income-Table-Ix).
003710     MOVE     LDG-Ctl-Cat-Id  TO
003720              LDG-Trn-Cat-Id (LDG-Income-Table-Ix).
003730     MOVE     LDG-Ctl-Date  TO  LDG-Trn-Date (LDG-Income-Table-Ix).
003740     MOVE     "Y"  TO  LDG-Inc-Changed-Sw.
003750 3000-EXIT.
003760     EXIT.
003770*
003780* 10/12/25 vbc - LDG001 - Blank card fields keep the entry's
003790*                existing value; a non-blank amount/date/cat-id
003800*                is re-validated the same way as on Add.
003810 3100-EDIT-INCOME.
003820     PERFORM  5100-FIND-INCOME-BY-ID.
003830     IF       LDG-Inc-Not-Found
003840              MOVE  "LDG902 Income id not found."
003850                    TO  LDG-Wk-Print-Line
003860              PERFORM  6000-WRITE-EXCEPTION-LINE
003870              GO TO  3100-EXIT.
003880*
003890     IF       LDG-Ctl-Desc NOT = SPACES
003900              MOVE  LDG-Ctl-Desc  TO  LDG-Trn-Desc (LDG-Inc-Found-Ix).
003910*
003920     IF       LDG-Ctl-Amt-Text NOT = SPACES
003930              MOVE  "T"  TO  LDG-AMC-Function
003940              MOVE  LDG-Ctl-Amt-Text  TO  LDG-AMC-Text
003950              CALL  "MAPS11"  USING  LDG-Amount-Conv-Ws
003960              IF    LDG-AMC-Invalid
003970                    MOVE  "LDG912 Amount is not numeric."
003980                          TO  LDG-Wk-Print-Line
003990                    PERFORM  6000-WRITE-EXCEPTION-LINE
004000                    GO TO  3100-EXIT
004010              ELSE
004020                    MOVE  LDG-AMC-Amount  TO
004030                          LDG-Trn-Amount (LDG-Inc-Found-Ix).
004040*
004050     IF       LDG-Ctl-Date NOT = SPACES
004060              MOVE  LDG-Ctl-Date  TO  LDG-DTC-Date
004070              CALL  "MAPS04"  USING  LDG-Date-Check-Ws
004080              IF    LDG-DTC-Invalid
004090                    MOVE  "LDG913 Invalid date."
004100                          TO  LDG-Wk-Print-Line
004110                    PERFORM  6000-WRITE-EXCEPTION-LINE
004120                    GO TO  3100-EXIT
004130              ELSE
004140                    MOVE  LDG-Ctl-Date  TO
004150                          LDG-Trn-Date (LDG-Inc-Found-Ix).
004160*
004170     IF       LDG-Ctl-Cat-Text NOT = SPACES
004180              PERFORM  5000-FIND-CATEGORY-BY-ID
004190              IF    LDG-Cat-Not-Found
004200                    MOVE  "LDG911 Category id not found."
004210                          TO  LDG-Wk-Print-Line
004220                    PERFORM  6000-WRITE-EXCEPTION-LINE
004230                    GO TO  3100-EXIT
004240              ELSE
004250                    MOVE  LDG-Ctl-Cat-Id  TO
004260                          LDG-Trn-Cat-Id (LDG-Inc-Found-Ix).
004270*
004280     MOVE     "Y"  TO  LDG-Inc-Changed-Sw.
004290 3100-EXIT.
004300     EXIT.
004310*
004320 3200-DELETE-INCOME.
004330     PERFORM  5100-FIND-INCOME-BY-ID.
004340     IF       LDG-Inc-Not-Found
004350              MOVE  "LDG902 Income id not found."
004360                    TO  LDG-Wk-Print-Line
004370              PERFORM  6000-WRITE-EXCEPTION-LINE
004380              GO TO  3200-EXIT.
004390*
004400     PERFORM  3210-SHIFT-INCOME-TABLE
004410              VARYING LDG-Income-Table-Ix FROM LDG-Inc-Found-Ix BY 1
004420              UNTIL  LDG-Income-Table-Ix NOT < LDG-Income-Table-Count.
004430     SUBTRACT 1  FROM  LDG-Income-Table-Count.
004440     MOVE     "Y"  TO  LDG-Inc-Changed-Sw.
004450 3200-EXIT.
004460     EXIT.
004470*
004480 3210-SHIFT-INCOME-TABLE.
004490     MOVE     LDG-Income-Table-Ix  TO  LDG-Wk-Shift-Ix.
004500     ADD      1  TO  LDG-Wk-Shift-Ix.
004510     MOVE     LDG-Income-Table-Entry (LDG-Wk-Shift-Ix)
004520              TO  LDG-Income-Table-Entry (LDG-Income-Table-Ix).
004530*
004540 3300-LIST-INCOMES.
004550     WRITE    PRINT-FILE-LINE  FROM  LDG-Trn-Header-Line.
004560     IF       LDG-Income-Table-Count = ZERO
004570              MOVE  "LDG904 Income table empty."
004580                    TO  LDG-Wk-Print-Line
004590              PERFORM  6000-WRITE-EXCEPTION-LINE
004600              GO TO  3300-EXIT.
004610     PERFORM  3310-PRINT-INCOME-LINE
004620              VARYING LDG-Income-Table-Ix FROM 1 BY 1
004630              UNTIL  LDG-Income-Table-Ix > LDG-Income-Table-Count.
004640 3300-EXIT.
004650     EXIT.
004660*
004670 3310-PRINT-INCOME-LINE.
004680     MOVE     "A"  TO  LDG-AMC-Function.
004690     MOVE     LDG-Trn-Amount (LDG-Income-Table-Ix)  TO  LDG-AMC-Amount.
004700     CALL     "MAPS11"  USING  LDG-Amount-Conv-Ws.
004710     MOVE     SPACES  TO  LDG-Wk-Print-Line.
004720     STRING   "|    "  LDG-Trn-Id (LDG-Income-Table-Ix)
004730              " |   " LDG-Trn-Desc (LDG-Income-Table-Ix)
004740              " |    "  LDG-AMC-Text
004750              " |    "  LDG-Trn-Cat-Id (LDG-Income-Table-Ix)
004760              " |    "  LDG-Trn-Date (LDG-Income-Table-Ix)  " |"
004770              DELIMITED BY SIZE  INTO  LDG-Wk-Print-Line.
004780     WRITE    PRINT-FILE-LINE  FROM  LDG-Wk-Print-Line.
004790*
004800* 10/12/25 vbc - LDG001 - Linear search of the category table.
004810 5000-FIND-CATEGORY-BY-ID.
004820     MOVE     "N"  TO  LDG-Cat-Found-Sw.
004830     SET      LDG-Cat-Ix  TO  1.
004840     PERFORM  5010-COMPARE-ONE-CATEGORY THRU 5010-EXIT
004850              UNTIL  LDG-Cat-Ix > LDG-Cat-Count  OR  LDG-Cat-Found.
004860*
004870 5010-COMPARE-ONE-CATEGORY.
004880     IF       LDG-Cat-Id (LDG-Cat-Ix) = LDG-Ctl-Cat-Id
004890              MOVE  "Y"  TO  LDG-Cat-Found-Sw
004900              GO TO  5010-EXIT.
004910     SET      LDG-Cat-Ix  UP BY 1.
004920 5010-EXIT.
004930     EXIT.
004940*
004950* 10/12/25 vbc - LDG001 - Linear search of the income table.
004960 5100-FIND-INCOME-BY-ID.
004970     MOVE     "N"  TO  LDG-Inc-Found-Sw.
004980     SET      LDG-Income-Table-Ix  TO  1.
004990     PERFORM  5110-COMPARE-ONE-INCOME THRU 5110-EXIT
005000              UNTIL  LDG-Income-Table-Ix > LDG-Income-Table-Count
005010                     OR  LDG-Inc-Found.
005020*
005030 5110-COMPARE-ONE-INCOME.
005040     IF       LDG-Trn-Id (LDG-Income-Table-Ix) = LDG-Ctl-Id
005050              MOVE  "Y"  TO  LDG-Inc-Found-Sw
005060              MOVE  LDG-Income-Table-Ix  TO  LDG-Inc-Found-Ix
005070              GO TO  5110-EXIT.
005080     SET      LDG-Income-Table-Ix  UP BY 1.
005090 5110-EXIT.
005100     EXIT.
005110*
005120 6000-WRITE-EXCEPTION-LINE.
005130     WRITE    PRINT-FILE-LINE  FROM  LDG-Wk-Print-Line.
005140*
005150* 10/12/25 vbc - LDG001 - Full rewrite of the master.
005160 8000-REWRITE-INCOME-FILE.
005170     OPEN     OUTPUT INCOME-FILE.
005180     PERFORM  8010-WRITE-ONE-INCOME
005190              VARYING LDG-Income-Table-Ix FROM 1 BY 1
005200              UNTIL  LDG-Income-Table-Ix > LDG-Income-Table-Count.
005210     CLOSE    INCOME-FILE.
005220*
005230 8010-WRITE-ONE-INCOME.
005240     MOVE     "A"  TO  LDG-AMC-Function.
005250     MOVE     LDG-Trn-Amount (LDG-Income-Table-Ix)  TO  LDG-AMC-Amount.
005260     CALL     "MAPS11"  USING  LDG-Amount-Conv-Ws.
005270     MOVE     SPACES  TO  INCOME-FILE-LINE.
005280     STRING   LDG-Trn-Id (LDG-Income-Table-Ix)  ","
005290              LDG-Trn-Desc (LDG-Income-Table-Ix)  ","
005300              LDG-AMC-Text  ","
005310              LDG-Trn-Cat-Id (LDG-Income-Table-Ix)  ","
005320              LDG-Trn-Date (LDG-Income-Table-Ix)
005330              DELIMITED BY SIZE  INTO  INCOME-FILE-LINE.
005340     WRITE    INCOME-FILE-LINE.
