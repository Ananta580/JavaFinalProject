000010***************************************************************
000020*                                                              *
000030*                  Ledger    Category Maintenance              *
000040*         Load / Create / Edit / Delete / List / Rewrite       *
000050*                                                              *
000060***************************************************************
000070*
000080 IDENTIFICATION           DIVISION.
000090*
000100     PROGRAM-ID.           PYCATMNT.
000110     AUTHOR.               V B Coen FBCS, FIDM, FIDPM.
000120     INSTALLATION.         Applewood Computers.
000130     DATE-WRITTEN.         14/11/1982.
000140     DATE-COMPILED.
000150     SECURITY.             Copyright (C) 1976-2026, Vincent Bryan
000160                            Coen. Distributed under the GNU
000170                            General Public License. See the file
000180                            COPYING for details.
000190*
000200* Remarks.            Maintains the ledger's Category file - the
000210*                     same batch shape as PY000's start-of-day
000220*                     but driven from a control file of add/edit/
000230*                     delete/list cards rather than a terminal
000240*                     menu (no operator screen in this suite).
000250*
000260* Version.            See Prog-Name.
000270*
000280* Called modules.     None.
000290*
000300* Files used.         CATEGORY-FILE  (master, load & rewrite).
000310*                     INCOME-FILE, EXPENSE-FILE (read only, for
000320*                     the delete in-use check).
000330*                     CONTROL-FILE   (maintenance transactions).
000340*                     PRINT-FILE     (listing/exception report).
000350*
000360* Error messages used.
000370*                     LDG902  Category id not found.
000380*                     LDG903  Category still in use, not deleted.
000390*                     LDG904  Category table empty.
000400*
000410* Changes:
000420* 14/11/1982 vbc -        Original Cis Cobol PY000 start-of-day.
000430* 09/12/2025 vbc - LDG001 Re-forked as PYCATMNT for the ledger
000440*                         conversion. Terminal menu removed, the
000450*                         run now processes a control file of
000460*                         cards, one operation per record.
000470* 28/12/2025 vbc - LDG005 Referential-integrity scan of Income
000480*                         and Expense on Delete added.
000490* 09/01/2026 vbc - LDG005 Several PERFORMs of a paragraph ending in
000500*                         a GO TO out to its own -EXIT were not
000510*                         carrying the matching THRU - added
000520*                         throughout, brings the range actually
000530*                         performed into line with the numbering.
000540*
000550***************************************************************
000560*
000570* Copyright Notice.
000580* ****************
000590*
000600* This notice supersedes all prior copyright notices & was
000610* updated 2024-04-16.
000620*
000630* These files and programs are part of the Applewood Computers
000640* Accounting System and is Copyright (c) Vincent B Coen.
000650* 1976-2026 and later.
000660*
000670* This program is now free software; you can redistribute it
000680* and/or modify it under the terms listed here and of the GNU
000690* General Public License as published by the Free Software
000700* Foundation; version 3 and later as revised for PERSONAL USAGE
000710* ONLY and that includes for use within a business but EXCLUDES
000720* repackaging or for Resale, Rental or Hire in ANY way.
000730*
000740* ACAS is distributed in the hope that it will be useful, but
000750* WITHOUT ANY WARRANTY; without even the implied warranty of
000760* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
000770*
000780***************************************************************
000790*
000800 ENVIRONMENT              DIVISION.
000810*
000820 COPY "ENVDIV.COB".
000830*
000840 INPUT-OUTPUT             SECTION.
000850 FILE-CONTROL.
000860*
000870 COPY "SELCAT.COB".
000880 COPY "SELINC.COB".
000890 COPY "SELEXP.COB".
000900 COPY "SELCTL.COB".
000910 COPY "SELPRINT.COB".
000920*
000930 DATA                     DIVISION.
000940*
000950 FILE SECTION.
000960*
000970 COPY "FDCAT.COB".
000980 COPY "FDINC.COB".
000990 COPY "FDEXP.COB".
001000 COPY "FDCTL.COB".
001010 COPY "FDPRINT.COB".
001020*
001030 WORKING-STORAGE SECTION.
001040*
001050 77  PROG-NAME               PIC X(15)  VALUE "PYCATMNT (1.02)".
001060*
001070 COPY "CBCATREC.COB".
001080*
001090 COPY "CBTRNREC.COB" REPLACING ==TABLE== BY LDG-Income-Table.
001100 COPY "CBTRNREC.COB" REPLACING ==TABLE== BY LDG-Expense-Table.
001110*
001120* 09/12/25 vbc - LDG001 - Control-card work area, one op per
001130*                CONTROL-FILE record: C=Create E=Edit D=Delete
001140*                L=List. UNSTRING splits the comma fields.
001150 01  LDG-Ctl-Work.
001160     03  LDG-Ctl-Op-Code      PIC X(01).
001170         88  LDG-Ctl-Create           VALUE "C".
001180         88  LDG-Ctl-Edit             VALUE "E".
001190         88  LDG-Ctl-Delete           VALUE "D".
001200         88  LDG-Ctl-List             VALUE "L".
001210     03  LDG-Ctl-Id-Text      PIC X(05).
001220     03  LDG-Ctl-Name         PIC X(46).
001230     03  FILLER               PIC X(02).
001240*
001250 01  LDG-Ctl-Id-Numeric REDEFINES LDG-Ctl-Id-Text.
001260     03  LDG-Ctl-Id           PIC 9(05).
001270*
001280* 28/12/25 vbc - LDG005 - Fields used only to unpack enough of an
001290*                Income/Expense line to reach TRN-CAT-ID; the
001300*                description/amount/date are read into throwaway
001310*                fields, this program has no use for them.
001320 01  LDG-Trn-Unpack-Ws.
001330     03  LDG-Tup-Id-Text      PIC X(05).
001340     03  LDG-Tup-Desc         PIC X(54).
001350     03  LDG-Tup-Amt-Text     PIC X(11).
001360     03  LDG-Tup-Cat-Text     PIC X(05).
001370     03  LDG-Tup-Date         PIC X(10).
001380     03  FILLER               PIC X(02).
001390*
001400 01  LDG-Tup-Cat-Numeric REDEFINES LDG-Tup-Cat-Text.
001410     03  LDG-Tup-Cat-Id       PIC 9(05).
001420*
001430* 09/12/25 vbc - LDG001 - One status byte-pair per file, checked
001440*                only by the odd bit of defensive coding - GnuCOBOL
001450*                itself aborts the run on a hard I-O error.
001460 01  LDG-File-Status-Ws.
001470     03  LDG-Cat-File-Status  PIC XX.
001480     03  LDG-Inc-File-Status  PIC XX.
001490     03  LDG-Exp-File-Status  PIC XX.
001500     03  LDG-Ctl-File-Status  PIC XX.
001510     03  LDG-Rpt-File-Status  PIC XX.
001520     03  FILLER               PIC X(02).
001530*
001540 01  LDG-Program-Switches.
001550     03  LDG-Cat-Eof-Sw       PIC X(01)  VALUE "N".
001560         88  LDG-Cat-Eof              VALUE "Y".
001570     03  LDG-Inc-Eof-Sw       PIC X(01)  VALUE "N".
001580         88  LDG-Inc-Eof              VALUE "Y".
001590     03  LDG-Exp-Eof-Sw       PIC X(01)  VALUE "N".
001600         88  LDG-Exp-Eof              VALUE "Y".
001610     03  LDG-Ctl-Eof-Sw       PIC X(01)  VALUE "N".
001620         88  LDG-Ctl-Eof              VALUE "Y".
001630     03  LDG-Cat-Changed-Sw   PIC X(01)  VALUE "N".
001640         88  LDG-Cat-Changed          VALUE "Y".
001650     03  FILLER               PIC X(03).
001660*
001670 01  LDG-Work-Fields.
001680     03  LDG-Wk-Field-Ctr     PIC 9(02)  COMP.
001690     03  LDG-Wk-Print-Line    PIC X(80).
001700     03  LDG-Wk-Shift-Ix      PIC 9(05)  COMP.
001710     03  FILLER               PIC X(02).
001720*
001730* 09/01/26 vbc - LDG005 - broken into a group so the header carries
001740*                a trailing pad byte like the rest of the print lines.
001750 01  LDG-Cat-Header-Line.
001760     03  LDG-Cah-Text         PIC X(60)  VALUE
001770         "|    Id    |    Name                                     |".
001780     03  FILLER               PIC X(02).
001790*
001800* 28/12/25 vbc - LDG005 - alternate byte views, for the odd abend
001810*                dump - no logic uses either of these.
001820 01  LDG-Ctl-Work-Dump REDEFINES LDG-Ctl-Work.
001830     03  FILLER               PIC X(54).
001840*
001850 01  LDG-Trn-Unpack-Dump REDEFINES LDG-Trn-Unpack-Ws.
001860     03  FILLER               PIC X(87).
001870*
001880 01  LDG-Program-Sw-Dump REDEFINES LDG-Program-Switches.
001890     03  FILLER               PIC X(08).
001900*
001910 PROCEDURE DIVISION.
001920*
001930 0000-PYCATMNT-MAIN.
001940     OPEN     INPUT CATEGORY-FILE.
001950     PERFORM  2000-LOAD-CATEGORY-FILE THRU 2020-EXIT.
001960     CLOSE    CATEGORY-FILE.
001970     PERFORM  2100-LOAD-INCOME-FILE.
001980     PERFORM  2200-LOAD-EXPENSE-FILE.
001990*
002000     OPEN     INPUT CONTROL-FILE.
002010     OPEN     OUTPUT PRINT-FILE.
002020     PERFORM  4000-PROCESS-CONTROL-CARD THRU 4000-EXIT
002030              UNTIL  LDG-Ctl-Eof.
002040     CLOSE    CONTROL-FILE  PRINT-FILE.
002050*
002060     IF       LDG-Cat-Changed
002070              PERFORM  8000-REWRITE-CATEGORY-FILE.
002080*
002090     STOP     RUN.
002100*
002110* 09/12/25 vbc - LDG001 - Loads the category master into the
002120*                in-memory table. Records with other than the
002130*                two published fields are skipped silently.
002140 2000-LOAD-CATEGORY-FILE.
002150     MOVE     ZERO  TO  LDG-Cat-Count.
002160     PERFORM  2010-READ-CATEGORY-RECORD
002170              UNTIL  LDG-Cat-Eof.
002180*
002190 2010-READ-CATEGORY-RECORD.
002200     READ     CATEGORY-FILE
002210              AT END  MOVE  "Y"  TO  LDG-Cat-Eof-Sw
002220              NOT AT END  PERFORM  2020-UNPACK-CATEGORY-RECORD
002230                          THRU 2020-EXIT.
002240*
002250 2020-UNPACK-CATEGORY-RECORD.
002260     MOVE     ZERO  TO  LDG-Wk-Field-Ctr.
002270     UNSTRING CATEGORY-FILE-LINE  DELIMITED BY ","
002280              INTO  LDG-Ctl-Id-Text  LDG-Ctl-Name
002290              TALLYING  IN  LDG-Wk-Field-Ctr.
002300     IF       LDG-Wk-Field-Ctr NOT = 2
002310              GO TO  2020-EXIT.
002320     ADD      1  TO  LDG-Cat-Count.
002330     SET      LDG-Cat-Ix  TO  LDG-Cat-Count.
002340     MOVE     LDG-Ctl-Id       TO  LDG-Cat-Id (LDG-Cat-Ix).
002350     MOVE     LDG-Ctl-Name     TO  LDG-Cat-Name (LDG-Cat-Ix).
002360 2020-EXIT.
002370     EXIT.
002380*
002390* 28/12/25 vbc - LDG005 - Income/Expense are loaded read-only,
002400*                purely so 3200-DELETE-CATEGORY can scan them for
002410*                a still-in-use category id.
002420 2100-LOAD-INCOME-FILE.
002430     MOVE     ZERO  TO  LDG-Income-Table-Count.
002440     OPEN     INPUT INCOME-FILE.
002450     PERFORM  2110-READ-INCOME-RECORD
002460              UNTIL  LDG-Inc-Eof.
002470     CLOSE    INCOME-FILE.
002480*
002490 2110-READ-INCOME-RECORD.
002500     READ     INCOME-FILE
002510              AT END  MOVE  "Y"  TO  LDG-Inc-Eof-Sw
002520              NOT AT END  PERFORM  2120-UNPACK-INCOME-RECORD.
002530*
002540 2120-UNPACK-INCOME-RECORD.
002550     UNSTRING INCOME-FILE-LINE  DELIMITED BY ","
002560              INTO  LDG-Tup-Id-Text  LDG-Tup-Desc  LDG-Tup-Amt-Text
002570                    LDG-Tup-Cat-Text  LDG-Tup-Date.
002580     ADD      1  TO  LDG-Income-Table-Count.
002590     SET      LDG-Income-Table-Ix  TO  LDG-Income-Table-Count.
002600     MOVE     LDG-Tup-Cat-Id  TO
002610              LDG-Trn-Cat-Id (LDG-Income-Table-Ix).
002620*
002630 2200-LOAD-EXPENSE-FILE.
002640     MOVE     ZERO  TO  LDG-Expense-Table-Count.
002650     OPEN     INPUT EXPENSE-FILE.
002660     PERFORM  2210-READ-EXPENSE-RECORD
002670              UNTIL  LDG-Exp-Eof.
002680     CLOSE    EXPENSE-FILE.
002690*
002700 2210-READ-EXPENSE-RECORD.
002710     READ     EXPENSE-FILE
002720              AT END  MOVE  "Y"  TO  LDG-Exp-Eof-Sw
002730              NOT AT END  PERFORM  2220-UNPACK-EXPENSE-RECORD.
002740*
002750 2220-UNPACK-EXPENSE-RECORD.
002760     UNSTRING EXPENSE-FILE-LINE  DELIMITED BY ","
002770              INTO  LDG-Tup-Id-Text  LDG-Tup-Desc  LDG-Tup-Amt-Text
002780                    LDG-Tup-Cat-Text  LDG-Tup-Date.
002790     ADD      1  TO  LDG-Expense-Table-Count.
002800     SET      LDG-Expense-Table-Ix  TO  LDG-Expense-Table-Count.
002810     MOVE     LDG-Tup-Cat-Id  TO
002820              LDG-Trn-Cat-Id (LDG-Expense-Table-Ix).
002830*
002840* 09/12/25 vbc - LDG001 - Main control-card dispatch, one card
002850*                per PERFORM, GO TO style throughout to match the
002860*                rest of the ledger conversion.
002870 4000-PROCESS-CONTROL-CARD.
002880     READ     CONTROL-FILE
002890              AT END  MOVE  "Y"  TO  LDG-Ctl-Eof-Sw
002900                      GO TO  4000-EXIT.
002910     MOVE     ZERO  TO  LDG-Wk-Field-Ctr.
002920     UNSTRING CONTROL-FILE-LINE  DELIMITED BY ","
002930              INTO  LDG-Ctl-Op-Code  LDG-Ctl-Id-Text  LDG-Ctl-Name
002940              TALLYING  IN  LDG-Wk-Field-Ctr.
002950*
002960     IF       LDG-Ctl-Create      GO TO  4100-DISPATCH-CREATE.
002970     IF       LDG-Ctl-Edit        GO TO  4200-DISPATCH-EDIT.
002980     IF       LDG-Ctl-Delete      GO TO  4300-DISPATCH-DELETE.
002990     IF       LDG-Ctl-List        GO TO  4400-DISPATCH-LIST.
003000     GO       TO  4000-EXIT.
003010*
003020 4100-DISPATCH-CREATE.
003030     PERFORM  3000-CREATE-CATEGORY.
003040     GO       TO  4000-EXIT.
003050 4200-DISPATCH-EDIT.
003060     PERFORM  3100-EDIT-CATEGORY THRU 3100-EXIT.
003070     GO       TO  4000-EXIT.
003080 4300-DISPATCH-DELETE.
003090     PERFORM  3200-DELETE-CATEGORY THRU 3200-EXIT.
003100     GO       TO  4000-EXIT.
003110 4400-DISPATCH-LIST.
003120     PERFORM  3300-LIST-CATEGORIES THRU 3300-EXIT.
003130 4000-EXIT.
003140     EXIT.
003150*
003160* 09/12/25 vbc - LDG001 - New id = last entry's id + 1, or 1 when
003170*                the table is empty.
003180 3000-CREATE-CATEGORY.
003190     IF       LDG-Cat-Count = ZERO
003200              MOVE  1  TO  LDG-Ctl-Id
003210     ELSE
003220              SET   LDG-Cat-Ix  TO  LDG-Cat-Count
003230              COMPUTE  LDG-Ctl-Id = LDG-Cat-Id (LDG-Cat-Ix) + 1.
003240*
003250     ADD      1  TO  LDG-Cat-Count.
003260     SET      LDG-Cat-Ix  TO  LDG-Cat-Count.
003270     MOVE     LDG-Ctl-Id    TO  LDG-Cat-Id (LDG-Cat-Ix).
003280     MOVE     LDG-Ctl-Name  TO  LDG-Cat-Name (LDG-Cat-Ix).
003290     MOVE     "Y"  TO  LDG-Cat-Changed-Sw.
003300*
003310* 09/12/25 vbc - LDG001 - Linear search by id, rename if found.
003320 3100-EDIT-CATEGORY.
003330     PERFORM  5000-FIND-CATEGORY.
003340     IF       LDG-Cat-Not-Found
003350              MOVE  "LDG902 Category id not found."
003360                    TO  LDG-Wk-Print-Line
003370              PERFORM  6000-WRITE-EXCEPTION-LINE
003380              GO TO  3100-EXIT.
003390     MOVE     LDG-Ctl-Name  TO  LDG-Cat-Name (LDG-Cat-Found-Ix).
003400     MOVE     "Y"  TO  LDG-Cat-Changed-Sw.
003410 3100-EXIT.
003420     EXIT.
003430*
003440* 09/12/25 vbc - LDG001 - Delete blocked while any income or
003450*                expense record still carries this category id.
003460 3200-DELETE-CATEGORY.
003470     PERFORM  5000-FIND-CATEGORY.
003480     IF       LDG-Cat-Not-Found
003490              MOVE  "LDG902 Category id not found."
003500                    TO  LDG-Wk-Print-Line
003510              PERFORM  6000-WRITE-EXCEPTION-LINE
003520              GO TO  3200-EXIT.
003530*
003540     PERFORM  5100-CHECK-CATEGORY-IN-USE THRU 5100-EXIT.
003550     IF       LDG-Cat-In-Use
003560              MOVE  "LDG903 Category still in use, not deleted."
003570                    TO  LDG-Wk-Print-Line
003580              PERFORM  6000-WRITE-EXCEPTION-LINE
003590              GO TO  3200-EXIT.
003600*
003610     PERFORM  3210-SHIFT-CATEGORY-TABLE
003620              VARYING LDG-Cat-Ix FROM LDG-Cat-Found-Ix BY 1
003630              UNTIL  LDG-Cat-Ix NOT < LDG-Cat-Count.
003640     SUBTRACT 1  FROM  LDG-Cat-Count.
003650     MOVE     "Y"  TO  LDG-Cat-Changed-Sw.
003660 3200-EXIT.
003670     EXIT.
003680*
003690* 28/12/25 vbc - LDG005 - Closes the gap left by the deleted
003700*                entry, one slot at a time, table order preserved.
003710 3210-SHIFT-CATEGORY-TABLE.
003720     MOVE     LDG-Cat-Ix  TO  LDG-Wk-Shift-Ix.
003730     ADD      1  TO  LDG-Wk-Shift-Ix.
003740     MOVE     LDG-Category-Entry (LDG-Wk-Shift-Ix)
003750              TO  LDG-Category-Entry (LDG-Cat-Ix).
003760*
003770 3300-LIST-CATEGORIES.
003780     WRITE    PRINT-FILE-LINE  FROM  LDG-Cat-Header-Line.
003790     IF       LDG-Cat-Count = ZERO
003800              MOVE  "LDG904 Category table empty."
003810                    TO  LDG-Wk-Print-Line
003820              PERFORM  6000-WRITE-EXCEPTION-LINE
003830              GO TO  3300-EXIT.
003840     PERFORM  3310-PRINT-CATEGORY-LINE
003850              VARYING LDG-Cat-Ix FROM 1 BY 1
003860              UNTIL  LDG-Cat-Ix > LDG-Cat-Count.
003870 3300-EXIT.
003880     EXIT.
003890*
003900 3310-PRINT-CATEGORY-LINE.
003910     MOVE     SPACES  TO  LDG-Wk-Print-Line.
003920     STRING   "|    "  LDG-Cat-Id (LDG-Cat-Ix)
003930              " |   " LDG-Cat-Name (LDG-Cat-Ix)  " |"
003940              DELIMITED BY SIZE  INTO  LDG-Wk-Print-Line.
003950     WRITE    PRINT-FILE-LINE  FROM  LDG-Wk-Print-Line.
003960*
003970* 09/12/25 vbc - LDG001 - Common linear search, result left in
003980*                LDG-Cat-Found-Sw/LDG-Cat-Found-Ix.
003990 5000-FIND-CATEGORY.
004000     MOVE     "N"  TO  LDG-Cat-Found-Sw.
004010     SET      LDG-Cat-Ix  TO  1.
004020     PERFORM  5010-COMPARE-ONE-CATEGORY THRU 5010-EXIT
004030              UNTIL  LDG-Cat-Ix > LDG-Cat-Count  OR  LDG-Cat-Found.
004040*
004050 5010-COMPARE-ONE-CATEGORY.
004060     IF       LDG-Cat-Id (LDG-Cat-Ix) = LDG-Ctl-Id
004070              MOVE  "Y"  TO  LDG-Cat-Found-Sw
004080              MOVE  LDG-Cat-Ix  TO  LDG-Cat-Found-Ix
004090              GO TO  5010-EXIT.
004100     SET      LDG-Cat-Ix  UP BY 1.
004110 5010-EXIT.
004120     EXIT.
004130*
004140* 28/12/25 vbc - LDG005 - Scans both transaction tables for the
004150*                category id found by 5000-FIND-CATEGORY.
004160 5100-CHECK-CATEGORY-IN-USE.
004170     MOVE     "N"  TO  LDG-Cat-In-Use-Sw.
004180     SET      LDG-Income-Table-Ix  TO  1.
004190     PERFORM  5110-CHECK-ONE-INCOME THRU 5110-EXIT
004200              UNTIL  LDG-Income-Table-Ix > LDG-Income-Table-Count
004210                     OR  LDG-Cat-In-Use.
004220     IF       LDG-Cat-In-Use
004230              GO TO  5100-EXIT.
004240     SET      LDG-Expense-Table-Ix  TO  1.
004250     PERFORM  5120-CHECK-ONE-EXPENSE THRU 5120-EXIT
004260              UNTIL  LDG-Expense-Table-Ix > LDG-Expense-Table-Count
004270                     OR  LDG-Cat-In-Use.
004280 5100-EXIT.
004290     EXIT.
004300*
004310 5110-CHECK-ONE-INCOME.
004320     IF       LDG-Trn-Cat-Id (LDG-Income-Table-Ix) = LDG-Ctl-Id
004330              MOVE  "Y"  TO  LDG-Cat-In-Use-Sw
004340              GO TO  5110-EXIT.
004350     SET      LDG-Income-Table-Ix  UP BY 1.
004360 5110-EXIT.
004370     EXIT.
004380*
004390 5120-CHECK-ONE-EXPENSE.
004400     IF       LDG-Trn-Cat-Id (LDG-Expense-Table-Ix) = LDG-Ctl-Id
004410              MOVE  "Y"  TO  LDG-Cat-In-Use-Sw
004420              GO TO  5120-EXIT.
004430     SET      LDG-Expense-Table-Ix  UP BY 1.
004440 5120-EXIT.
004450     EXIT.
004460*
004470 6000-WRITE-EXCEPTION-LINE.
004480     WRITE    PRINT-FILE-LINE  FROM  LDG-Wk-Print-Line.
004490*
004500* 09/12/25 vbc - LDG001 - Full rewrite of the master, table order
004510*                preserved (deletes shuffle the table down so the
004520*                write-back stays a straight sequential pass).
004530 8000-REWRITE-CATEGORY-FILE.
004540     OPEN     OUTPUT CATEGORY-FILE.
004550     PERFORM  8010-WRITE-ONE-CATEGORY
004560              VARYING LDG-Cat-Ix FROM 1 BY 1
004570              UNTIL  LDG-Cat-Ix > LDG-Cat-Count.
004580     CLOSE    CATEGORY-FILE.
004590*
004600 8010-WRITE-ONE-CATEGORY.
004610     MOVE     SPACES  TO  CATEGORY-FILE-LINE.
004620     STRING   LDG-Cat-Id (LDG-Cat-Ix)  ","
004630              LDG-Cat-Name (LDG-Cat-Ix)
004640              DELIMITED BY SIZE  INTO  CATEGORY-FILE-LINE.
004650     WRITE    CATEGORY-FILE-LINE.
