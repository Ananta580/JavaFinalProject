000010***************************************************************
000020*                                                              *
000030*             Date Range Test For Summary Reporting            *
000040*                                                              *
000050***************************************************************
000060*
000070 IDENTIFICATION           DIVISION.
000080*
000090     PROGRAM-ID.           MAPS10.
000100     AUTHOR.               V B Coen FBCS, FIDM, FIDPM.
000110     INSTALLATION.         Applewood Computers.
000120     DATE-WRITTEN.         22/12/1982.
000130     DATE-COMPILED.
000140     SECURITY.             Copyright (C) 1976-2026, Vincent Bryan
000150                            Coen. Distributed under the GNU
000160                            General Public License. See the file
000170                            COPYING for details.
000180*
000190* Remarks.  Tests whether a transaction date falls within the
000200*           range selected for the ledger summary report -
000210*           DAILY (equal to the run date), WEEKLY (Monday to
000220*           Sunday inclusive of the week containing the run
000230*           date), MONTHLY (same calendar month as the run
000240*           date) or TOTAL (always in range). Continues the
000250*           MAPS0N numbering the payroll conversion started
000260*           with MAPS01/MAPS04/MAPS09 - next free slot was 10.
000270*
000280*           WEEKLY works from a Julian day number (the same
000290*           "days since a fixed point" trick the pre-2009
000300*           MAPS04 used for its binary dates) so that a week
000310*           spanning a month or year end is handled without
000320*           any calendar-table walking.
000330*
000340* Changes:
000350* 22/12/1982 vbc -        Slot reserved in the MAPS0N series,
000360*                         next free after MAPS09 - no caller
000370*                         written until the ledger conversion
000380*                         needed a range test forty-three years
000390*                         on.
000400* 22/12/2025 vbc - LDG003 Created for the summary report. DAILY,
000410*                  WEEKLY, MONTHLY and TOTAL coded off the old
000420*                  cash summary screen's range prompt.
000430* 28/12/2025 vbc - LDG003 WEEKLY's Monday/Sunday boundary was a
000440*                  day out at a year end - both Julian day
000450*                  numbers now come off the same 5000-CALC-JDN,
000460*                  not one hand-rolled at each side of the
000470*                  divide.
000480* 09/01/2026 vbc - LDG006 MONTHLY compared CCYY-MM as a group
000490*                  instead of two separate IF's - one less
000500*                  branch.
000510* 09/01/2026 vbc - LDG005 Trailing pad byte added to the linkage
000520*                  record, to match MAPS04/MAPS11.
000530* 15/01/2026 pjb - LDG007 QA pass ahead of the summary report's
000540*                  first live run - DAILY exercised across a
000550*                  month end, WEEKLY across a year end, no
000560*                  further defects raised.
000570*
000580***************************************************************
000590*
000600* Copyright Notice.
000610* ****************
000620*
000630* This notice supersedes all prior copyright notices & was
000640* updated 2024-04-16.
000650*
000660* These files and programs are part of the Applewood Computers
000670* Accounting System and is Copyright (c) Vincent B Coen.
000680* 1976-2026 and later.
000690*
000700* This program is now free software; you can redistribute it
000710* and/or modify it under the terms listed here and of the GNU
000720* General Public License as published by the Free Software
000730* Foundation; version 3 and later as revised for PERSONAL USAGE
000740* ONLY and that includes for use within a business but EXCLUDES
000750* repackaging or for Resale, Rental or Hire in ANY way.
000760*
000770* ACAS is distributed in the hope that it will be useful, but
000780* WITHOUT ANY WARRANTY; without even the implied warranty of
000790* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
000800*
000810***************************************************************
000820*
000830 ENVIRONMENT              DIVISION.
000840*
000850 COPY "ENVDIV.COB".
000860*
000870 INPUT-OUTPUT             SECTION.
000880*
000890 DATA                     DIVISION.
000900*
000910 WORKING-STORAGE SECTION.
000920*
000930* 22/12/25 vbc - LDG003 - Scratch fields for the Julian day
000940*                number calculation, shared by both dates
000950*                tested (today's date and the record's date).
000960 01  LDG-JDN-Work.
000970     03  LDG-JDN-Y            PIC S9(06) COMP.
000980     03  LDG-JDN-M            PIC S9(06) COMP.
000990     03  LDG-JDN-D            PIC S9(06) COMP.
001000     03  LDG-JDN-A            PIC S9(06) COMP.
001010     03  LDG-JDN-Y2           PIC S9(06) COMP.
001020     03  LDG-JDN-M2           PIC S9(06) COMP.
001030     03  LDG-JDN-Result       PIC S9(09) COMP.
001040     03  FILLER               PIC X(02).
001050*
001060 01  LDG-Week-Work.
001070     03  LDG-WK-Today-JDN     PIC S9(09) COMP.
001080     03  LDG-WK-Record-JDN    PIC S9(09) COMP.
001090     03  LDG-WK-Weekday       PIC S9(04) COMP.
001100     03  LDG-WK-Monday-JDN    PIC S9(09) COMP.
001110     03  LDG-WK-Sunday-JDN    PIC S9(09) COMP.
001120     03  FILLER               PIC X(02).
001130*
001140 LINKAGE                  SECTION.
001150*
001160 01  LDG-Range-Test-Ws.
001170     03  LDG-RGT-Range        PIC X(07).
001180         88  LDG-RGT-Daily            VALUE "DAILY  ".
001190         88  LDG-RGT-Weekly           VALUE "WEEKLY ".
001200         88  LDG-RGT-Monthly          VALUE "MONTHLY".
001210         88  LDG-RGT-Total            VALUE "TOTAL  ".
001220     03  LDG-RGT-Today        PIC X(10).
001230     03  LDG-RGT-Record-Date  PIC X(10).
001240     03  LDG-RGT-In-Range-Sw  PIC X(01).
001250         88  LDG-RGT-In-Range         VALUE "Y".
001260         88  LDG-RGT-Not-In-Range     VALUE "N".
001270     03  FILLER               PIC X(02).
001280*
001290 01  LDG-Today-Broken-Down REDEFINES LDG-RGT-Today.
001300     03  LDG-TDY-CCYY         PIC 9(04).
001310     03  FILLER               PIC X(01).
001320     03  LDG-TDY-MM           PIC 9(02).
001330     03  FILLER               PIC X(01).
001340     03  LDG-TDY-DD           PIC 9(02).
001350*
001360 01  LDG-Rec-Broken-Down REDEFINES LDG-RGT-Record-Date.
001370     03  LDG-REC-CCYY         PIC 9(04).
001380     03  FILLER               PIC X(01).
001390     03  LDG-REC-MM           PIC 9(02).
001400     03  FILLER               PIC X(01).
001410     03  LDG-REC-DD           PIC 9(02).
001420*
001430* 22/12/25 vbc - LDG003 - flat byte view of the parameters,
001440*                for the odd abend dump - no logic uses it.
001450 01  LDG-Range-Test-Dump REDEFINES LDG-Range-Test-Ws.
001460     03  FILLER               PIC X(30).
001470*
001480 PROCEDURE DIVISION       USING LDG-Range-Test-Ws.
001490*
001500 0000-MAPS10-MAIN.
001510     MOVE     "N"  TO  LDG-RGT-In-Range-Sw.
001520     IF       LDG-RGT-Daily      GO TO  1000-TEST-DAILY.
001530     IF       LDG-RGT-Monthly    GO TO  2000-TEST-MONTHLY.
001540     IF       LDG-RGT-Total      GO TO  3000-TEST-TOTAL.
001550     GO       TO  4000-TEST-WEEKLY.
001560*
001570 1000-TEST-DAILY.
001580     IF       LDG-RGT-Today = LDG-RGT-Record-Date
001590              MOVE  "Y"  TO  LDG-RGT-In-Range-Sw.
001600     GO       TO  0000-MAPS10-EXIT.
001610*
001620 2000-TEST-MONTHLY.
001630     IF       LDG-TDY-CCYY = LDG-REC-CCYY  AND
001640              LDG-TDY-MM   = LDG-REC-MM
001650              MOVE  "Y"  TO  LDG-RGT-In-Range-Sw.
001660     GO       TO  0000-MAPS10-EXIT.
001670*
001680 3000-TEST-TOTAL.
001690     MOVE     "Y"  TO  LDG-RGT-In-Range-Sw.
001700     GO       TO  0000-MAPS10-EXIT.
001710*
001720* Only WEEKLY drops through to here.
001730*
001740 4000-TEST-WEEKLY.
001750     MOVE     LDG-TDY-CCYY  TO  LDG-JDN-Y.
001760     MOVE     LDG-TDY-MM    TO  LDG-JDN-M.
001770     MOVE     LDG-TDY-DD    TO  LDG-JDN-D.
001780     PERFORM  5000-CALC-JDN.
001790     MOVE     LDG-JDN-Result  TO  LDG-WK-Today-JDN.
001800*
001810     MOVE     LDG-REC-CCYY  TO  LDG-JDN-Y.
001820     MOVE     LDG-REC-MM    TO  LDG-JDN-M.
001830     MOVE     LDG-REC-DD    TO  LDG-JDN-D.
001840     PERFORM  5000-CALC-JDN.
001850     MOVE     LDG-JDN-Result  TO  LDG-WK-Record-JDN.
001860*
001870     DIVIDE   LDG-WK-Today-JDN  BY  7  GIVING  LDG-JDN-Result
001880                                  REMAINDER LDG-WK-Weekday.
001890     ADD      1  TO  LDG-WK-Weekday.
001900*
001910     COMPUTE  LDG-WK-Monday-JDN =
001920              LDG-WK-Today-JDN - (LDG-WK-Weekday - 1).
001930     COMPUTE  LDG-WK-Sunday-JDN = LDG-WK-Monday-JDN + 6.
001940*
001950     IF       LDG-WK-Record-JDN >= LDG-WK-Monday-JDN  AND
001960              LDG-WK-Record-JDN <= LDG-WK-Sunday-JDN
001970              MOVE  "Y"  TO  LDG-RGT-In-Range-Sw.
001980*
001990 0000-MAPS10-EXIT.
002000     EXIT     PROGRAM.
002010*
002020* Julian day number, Fliegel & Van Flandern's integer form -
002030* takes LDG-JDN-Y/M/D (calendar date) and returns
002040* LDG-JDN-Result (days since the proleptic Gregorian epoch).
002050* Deliberate use of truncating integer DIVIDE throughout -
002060* that is what makes the formula work.
002070*
002080 5000-CALC-JDN.
002090     COMPUTE  LDG-JDN-A  = (14 - LDG-JDN-M) / 12.
002100     COMPUTE  LDG-JDN-Y2 = LDG-JDN-Y + 4800 - LDG-JDN-A.
002110     COMPUTE  LDG-JDN-M2 = LDG-JDN-M + (12 * LDG-JDN-A) - 3.
002120*
002130     COMPUTE  LDG-JDN-Result =
002140              LDG-JDN-D
002150              + ((153 * LDG-JDN-M2) + 2) / 5
002160              + (365 * LDG-JDN-Y2)
002170              + (LDG-JDN-Y2 / 4)
002180              - (LDG-JDN-Y2 / 100)
002190              + (LDG-JDN-Y2 / 400)
002200              - 32045.
002210*
002220 5000-EXIT.
002230     EXIT.
