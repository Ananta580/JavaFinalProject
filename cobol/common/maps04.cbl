000010***************************************************************
000020*                                                              *
000030*                Date Validation Routine                       *
000040*         Ledger Conversion Of The Payroll MAPS04               *
000050*                                                              *
000060***************************************************************
000070*
000080 IDENTIFICATION           DIVISION.
000090*
000100     PROGRAM-ID.           MAPS04.
000110     AUTHOR.               V B Coen FBCS, FIDM, FIDPM.
000120     INSTALLATION.         Applewood Computers.
000130     DATE-WRITTEN.         31/10/1982.
000140     DATE-COMPILED.
000150     SECURITY.             Copyright (C) 1976-2026, Vincent Bryan
000160                            Coen. Distributed under the GNU
000170                            General Public License. See the file
000180                            COPYING for details.
000190*
000200* Remarks.  Calendar date validation for the ledger suite.
000210*           Given a date in the fixed ISO form CCYY-MM-DD,
000220*           reports whether it is a real calendar date -
000230*           right month, right day-of-month for that month,
000240*           leap years handled. No intrinsic FUNCTIONs are
000250*           used - this shop's compiler licence at the time
000260*           this routine was last touched did not carry the
000270*           2002 intrinsic function library, so the leap-year
000280*           and days-in-month tests are hand rolled, the way
000290*           the original 1982 MAPS04 did it before the 2009
000300*           GnuCOBOL migration pulled in Test-Date-YYYYMMDD.
000310*
000320* Changes:
000330* 31/10/1982 vbc -        Original Cis Cobol MAPS04 (dd/mm/ccyy
000340*                         form, table driven days-in-month).
000350* 05/02/2002 vbc -        Converted to year 2K using dd/mm/ccyy.
000360* 29/01/2009 vbc -        Migrated to intrinsic FUNCTION
000370*                         Test-Date-YYYYMMDD (payroll branch
000380*                         only - kept out of this ledger copy).
000390* 09/12/2025 vbc - LDG001 Re-forked for the ledger conversion.
000400*                         Input changed to ISO CCYY-MM-DD text
000410*                         (the ledger stores dates that way, not
000420*                         packed binary) and the intrinsic
000430*                         FUNCTION calls were pulled back out
000440*                         again, hand-rolled leap year test
000450*                         restored so this copy of MAPS04
000460*                         needs nothing later than the 1985
000470*                         standard.
000480* 21/12/2025 vbc - LDG004 Reject year zero and blank input.
000490* 09/01/2026 vbc - LDG005 The leap year test's own GO TO to its
000500*                         EXIT was outside the range the caller's
000510*                         PERFORM covered - added the matching
000520*                         THRU.
000530*
000540***************************************************************
000550*
000560* Copyright Notice.
000570* ****************
000580*
000590* This notice supersedes all prior copyright notices & was
000600* updated 2024-04-16.
000610*
000620* These files and programs are part of the Applewood Computers
000630* Accounting System and is Copyright (c) Vincent B Coen.
000640* 1976-2026 and later.
000650*
000660* This program is now free software; you can redistribute it
000670* and/or modify it under the terms listed here and of the GNU
000680* General Public License as published by the Free Software
000690* Foundation; version 3 and later as revised for PERSONAL USAGE
000700* ONLY and that includes for use within a business but EXCLUDES
000710* repackaging or for Resale, Rental or Hire in ANY way.
000720*
000730* ACAS is distributed in the hope that it will be useful, but
000740* WITHOUT ANY WARRANTY; without even the implied warranty of
000750* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
000760*
000770***************************************************************
000780*
000790 ENVIRONMENT              DIVISION.
000800*
000810 COPY "ENVDIV.COB".
000820*
000830 INPUT-OUTPUT             SECTION.
000840*
000850 DATA                     DIVISION.
000860*
000870 WORKING-STORAGE SECTION.
000880*
000890* 09/12/25 vbc - LDG001 - Days-in-month table, Feb carried as
000900*                28, LDG-DTC-Leap-Adj added on for leap years.
000910 01  LDG-Days-Table.
000920     03  FILLER               PIC X(24)  VALUE
000930         "312831303130313130313031".
000940     03  FILLER  REDEFINES LDG-Days-Table.
000950         05  LDG-Days-In-Mth  PIC 99  OCCURS 12.
000960*
000970 01  LDG-Date-Work.
000980     03  LDG-DTC-Y4           PIC 9(04)  COMP.
000990     03  LDG-DTC-Quot         PIC 9(04)  COMP.
001000     03  LDG-DTC-Rem4         PIC 9(04)  COMP.
001010     03  LDG-DTC-Rem100       PIC 9(04)  COMP.
001020     03  LDG-DTC-Rem400       PIC 9(04)  COMP.
001030     03  LDG-DTC-Leap-Sw      PIC X(01)  VALUE "N".
001040         88  LDG-DTC-Is-Leap          VALUE "Y".
001050     03  LDG-DTC-Max-Days     PIC 99     COMP.
001060     03  FILLER               PIC X(03).
001070*
001080 LINKAGE                  SECTION.
001090*
001100 01  LDG-Date-Check-Ws.
001110     03  LDG-DTC-Date         PIC X(10).
001120     03  LDG-DTC-Valid-Sw     PIC X(01).
001130         88  LDG-DTC-Valid            VALUE "Y".
001140         88  LDG-DTC-Invalid          VALUE "N".
001150     03  FILLER               PIC X(02).
001160*
001170 01  LDG-Date-Broken-Down REDEFINES LDG-DTC-Date.
001180     03  LDG-DTC-CCYY         PIC 9(04).
001190     03  LDG-DTC-Sep1         PIC X(01).
001200     03  LDG-DTC-MM           PIC 9(02).
001210     03  LDG-DTC-Sep2         PIC X(01).
001220     03  LDG-DTC-DD           PIC 9(02).
001230*
001240* 21/12/25 vbc - LDG004 - old-style yy view of the CCYY field,
001250*                kept for the odd abend dump that still expects
001260*                a two-digit year - no logic uses it.
001270 01  LDG-DTC-CCYY-Alt REDEFINES LDG-DTC-CCYY.
001280     03  LDG-DTC-Century     PIC 99.
001290     03  LDG-DTC-Yr-In-Cent  PIC 99.
001300*
001310 01  LDG-Date-Check-Dump REDEFINES LDG-Date-Check-Ws.
001320     03  FILLER               PIC X(13).
001330*
001340 PROCEDURE DIVISION       USING LDG-Date-Check-Ws.
001350*
001360 0000-MAPS04-MAIN.
001370     MOVE     "N"  TO  LDG-DTC-Valid-Sw.
001380*
001390     IF       LDG-DTC-Sep1 NOT = "-"  OR
001400              LDG-DTC-Sep2 NOT = "-"
001410              GO TO  0000-MAPS04-EXIT.
001420*
001430     IF       LDG-DTC-CCYY NOT NUMERIC  OR
001440              LDG-DTC-MM   NOT NUMERIC  OR
001450              LDG-DTC-DD   NOT NUMERIC
001460              GO TO  0000-MAPS04-EXIT.
001470*
001480     IF       LDG-DTC-CCYY = ZERO
001490              GO TO  0000-MAPS04-EXIT.
001500*
001510     IF       LDG-DTC-MM < 01  OR > 12
001520              GO TO  0000-MAPS04-EXIT.
001530*
001540     PERFORM  1000-TEST-LEAP-YEAR THRU 1000-EXIT.
001550*
001560     MOVE     LDG-Days-In-Mth (LDG-DTC-MM)  TO  LDG-DTC-Max-Days.
001570     IF       LDG-DTC-MM = 02  AND  LDG-DTC-Is-Leap
001580              ADD  1  TO  LDG-DTC-Max-Days.
001590*
001600     IF       LDG-DTC-DD < 01  OR
001610              LDG-DTC-DD > LDG-DTC-Max-Days
001620              GO TO  0000-MAPS04-EXIT.
001630*
001640     MOVE     "Y"  TO  LDG-DTC-Valid-Sw.
001650*
001660 0000-MAPS04-EXIT.
001670     EXIT     PROGRAM.
001680*
001690 1000-TEST-LEAP-YEAR.
001700     MOVE     "N"  TO  LDG-DTC-Leap-Sw.
001710     MOVE     LDG-DTC-CCYY  TO  LDG-DTC-Y4.
001720     DIVIDE   LDG-DTC-Y4  BY  4    GIVING  LDG-DTC-Quot
001730                                   REMAINDER LDG-DTC-Rem4.
001740     IF       LDG-DTC-Rem4 NOT = ZERO
001750              GO TO  1000-EXIT.
001760*
001770     DIVIDE   LDG-DTC-Y4  BY  100  GIVING  LDG-DTC-Quot
001780                                   REMAINDER LDG-DTC-Rem100.
001790     IF       LDG-DTC-Rem100 NOT = ZERO
001800              MOVE  "Y"  TO  LDG-DTC-Leap-Sw
001810              GO TO  1000-EXIT.
001820*
001830     DIVIDE   LDG-DTC-Y4  BY  400  GIVING  LDG-DTC-Quot
001840                                   REMAINDER LDG-DTC-Rem400.
001850     IF       LDG-DTC-Rem400 = ZERO
001860              MOVE  "Y"  TO  LDG-DTC-Leap-Sw.
001870*
001880 1000-EXIT.
001890     EXIT.
