000010***************************************************************
000020*                                                              *
000030*           Amount / Text Conversion For The Ledger            *
000040*                                                              *
000050***************************************************************
000060*
000070 IDENTIFICATION           DIVISION.
000080*
000090     PROGRAM-ID.           MAPS11.
000100     AUTHOR.               V B Coen FBCS, FIDM, FIDPM.
000110     INSTALLATION.         Applewood Computers.
000120     DATE-WRITTEN.         03/01/1983.
000130     DATE-COMPILED.
000140     SECURITY.             Copyright (C) 1976-2026, Vincent Bryan
000150                            Coen. Distributed under the GNU
000160                            General Public License. See the file
000170                            COPYING for details.
000180*
000190* Remarks.  Converts between the comma-file text form of a
000200*           ledger amount (up to 11 characters, optional
000210*           leading sign, always 2 decimal places) and the
000220*           signed working amount LDG-Trn-Amount uses
000230*           elsewhere in the suite. Written by hand rather than
000240*           with FUNCTION NUMVAL/NUMVAL-C so this copy still
000250*           only needs the 1985 verb set - the same reasoning
000260*           applied to MAPS04's leap year test.
000270*
000280* Changes:
000290* 03/01/2026 vbc - LDG002 Created for the ledger conversion.
000300* 11/01/2026 vbc - LDG007 Amount-to-text now pads a bare "0"
000310*                  fraction ("5.0") out to two digits before
000320*                  handing back to the caller - a one-line
000330*                  income record was going out as "5.0" instead
000340*                  of "5.00" and upset the summary report's
000350*                  column alignment.
000360* 09/01/2026 vbc - LDG005 Trailing pad byte added to the edited
000370*                  amount work area.
000380*
000390***************************************************************
000400*
000410* Copyright Notice.
000420* ****************
000430*
000440* This notice supersedes all prior copyright notices & was
000450* updated 2024-04-16.
000460*
000470* These files and programs are part of the Applewood Computers
000480* Accounting System and is Copyright (c) Vincent B Coen.
000490* 1976-2026 and later.
000500*
000510* This program is now free software; you can redistribute it
000520* and/or modify it under the terms listed here and of the GNU
000530* General Public License as published by the Free Software
000540* Foundation; version 3 and later as revised for PERSONAL USAGE
000550* ONLY and that includes for use within a business but EXCLUDES
000560* repackaging or for Resale, Rental or Hire in ANY way.
000570*
000580* ACAS is distributed in the hope that it will be useful, but
000590* WITHOUT ANY WARRANTY; without even the implied warranty of
000600* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
000610*
000620***************************************************************
000630*
000640 ENVIRONMENT              DIVISION.
000650*
000660 COPY "ENVDIV.COB".
000670*
000680 INPUT-OUTPUT             SECTION.
000690*
000700 DATA                     DIVISION.
000710*
000720 WORKING-STORAGE SECTION.
000730*
000740* 03/01/26 vbc - LDG002 - Scanning fields used while the text
000750*                form is split into whole/fraction parts.
000760 01  LDG-AMC-Scan-Ws.
000770     03  LDG-AMC-Ix           PIC 9(02)  COMP.
000780     03  LDG-AMC-Len          PIC 9(02)  COMP.
000790     03  LDG-AMC-Dot-Pos      PIC 9(02)  COMP.
000800     03  LDG-AMC-Start-Pos    PIC 9(02)  COMP.
000810     03  LDG-AMC-Sign-Sw      PIC X(01)  VALUE "+".
000820         88  LDG-AMC-Negative         VALUE "-".
000830     03  LDG-AMC-Whole-Text   PIC X(09).
000840     03  LDG-AMC-Frac-Text    PIC X(02)  VALUE "00".
000850     03  LDG-AMC-Frac-Digit   PIC X(01).
000860     03  LDG-AMC-Whole-Num    PIC 9(07)  COMP-3.
000870     03  LDG-AMC-Frac-Num     PIC 9(02)  COMP-3.
000880     03  FILLER               PIC X(02).
000890*
000900* 11/01/26 vbc - LDG007 - Edited field used only to turn a
000910*                signed numeric amount back into display text.
000920 01  LDG-AMC-Edit-Ws.
000930     03  LDG-AMC-Edit-Amount  PIC -9999999.99.
000940     03  FILLER               PIC X(02).
000950*
000960* 11/01/26 vbc - LDG007 - straight text view of the edited
000970*                amount, used when the edited picture is
000980*                simply handed on rather than re-moved.
000990 01  LDG-AMC-Edit-Alt REDEFINES LDG-AMC-Edit-Ws.
001000     03  LDG-AMC-Edit-Raw     PIC X(13).
001010*
001020 LINKAGE                  SECTION.
001030*
001040 01  LDG-Amount-Conv-Ws.
001050     03  LDG-AMC-Function     PIC X(01).
001060         88  LDG-AMC-Text-To-Amount   VALUE "T".
001070         88  LDG-AMC-Amount-To-Text   VALUE "A".
001080     03  LDG-AMC-Text         PIC X(11).
001090     03  LDG-AMC-Amount       PIC S9(7)V99.
001100     03  LDG-AMC-Valid-Sw     PIC X(01).
001110         88  LDG-AMC-Valid            VALUE "Y".
001120         88  LDG-AMC-Invalid          VALUE "N".
001130     03  FILLER               PIC X(02).
001140*
001150* 11/01/26 vbc - LDG007 - flat byte view, for the odd abend
001160*                dump - no logic uses it.
001170 01  LDG-Amount-Conv-Dump REDEFINES LDG-Amount-Conv-Ws.
001180     03  FILLER               PIC X(24).
001190*
001200 01  LDG-AMC-Text-Alt REDEFINES LDG-AMC-Text.
001210     03  LDG-AMC-Text-Sign    PIC X(01).
001220     03  LDG-AMC-Text-Digits  PIC X(10).
001230*
001240 PROCEDURE DIVISION       USING LDG-Amount-Conv-Ws.
001250*
001260 0000-MAPS11-MAIN.
001270     MOVE     "N"  TO  LDG-AMC-Valid-Sw.
001280     IF       LDG-AMC-Text-To-Amount
001290              GO TO  1000-TEXT-TO-AMOUNT.
001300     IF       LDG-AMC-Amount-To-Text
001310              GO TO  2000-AMOUNT-TO-TEXT.
001320     GO       TO  0000-MAPS11-EXIT.
001330*
001340 1000-TEXT-TO-AMOUNT.
001350     MOVE     ZERO    TO  LDG-AMC-Amount.
001360     MOVE     SPACES  TO  LDG-AMC-Whole-Text.
001370     MOVE     "00"    TO  LDG-AMC-Frac-Text.
001380     MOVE     "+"     TO  LDG-AMC-Sign-Sw.
001390     MOVE     1       TO  LDG-AMC-Start-Pos.
001400     MOVE     ZERO    TO  LDG-AMC-Dot-Pos.
001410*
001420     IF       LDG-AMC-Text (1:1) = "+"
001430              MOVE  2  TO  LDG-AMC-Start-Pos.
001440     IF       LDG-AMC-Text (1:1) = "-"
001450              MOVE  "-"  TO  LDG-AMC-Sign-Sw
001460              MOVE  2    TO  LDG-AMC-Start-Pos.
001470*
001480     MOVE     ZERO  TO  LDG-AMC-Len.
001490     INSPECT  LDG-AMC-Text  TALLYING LDG-AMC-Len
001500              FOR CHARACTERS BEFORE INITIAL " ".
001510*
001520     MOVE     LDG-AMC-Start-Pos  TO  LDG-AMC-Ix.
001530     PERFORM  1100-FIND-DOT-POSITION
001540              UNTIL  LDG-AMC-Ix > LDG-AMC-Len  OR
001550                     LDG-AMC-Dot-Pos NOT = ZERO.
001560*
001570     IF       LDG-AMC-Dot-Pos = ZERO
001580              GO TO  0000-MAPS11-EXIT.
001590*
001600     MOVE     LDG-AMC-Text (LDG-AMC-Start-Pos:
001610              LDG-AMC-Dot-Pos - LDG-AMC-Start-Pos)
001620              TO  LDG-AMC-Whole-Text.
001630     MOVE     LDG-AMC-Text (LDG-AMC-Dot-Pos + 1:
001640              LDG-AMC-Len - LDG-AMC-Dot-Pos)
001650              TO  LDG-AMC-Frac-Text.
001660*
001670     IF       LDG-AMC-Frac-Text (2:1) = SPACE
001680              MOVE  LDG-AMC-Frac-Text (1:1)  TO  LDG-AMC-Frac-Digit
001690              MOVE  LDG-AMC-Frac-Digit       TO  LDG-AMC-Frac-Text (1:1)
001700              MOVE  "0"                      TO  LDG-AMC-Frac-Text (2:1).
001710*
001720     IF       LDG-AMC-Whole-Text NOT NUMERIC  OR
001730              LDG-AMC-Frac-Text NOT NUMERIC
001740              GO TO  0000-MAPS11-EXIT.
001750*
001760     MOVE     LDG-AMC-Whole-Text  TO  LDG-AMC-Whole-Num.
001770     MOVE     LDG-AMC-Frac-Text   TO  LDG-AMC-Frac-Num.
001780*
001790     COMPUTE  LDG-AMC-Amount =
001800              LDG-AMC-Whole-Num + (LDG-AMC-Frac-Num / 100).
001810     IF       LDG-AMC-Negative
001820              COMPUTE  LDG-AMC-Amount = LDG-AMC-Amount * -1.
001830*
001840     MOVE     "Y"  TO  LDG-AMC-Valid-Sw.
001850     GO       TO  0000-MAPS11-EXIT.
001860*
001870* 03/01/26 vbc - LDG002 - Out-of-line scan so the search for the
001880*                decimal point does not need an in-line PERFORM.
001890 1100-FIND-DOT-POSITION.
001900     IF       LDG-AMC-Text (LDG-AMC-Ix:1) = "."
001910              MOVE  LDG-AMC-Ix  TO  LDG-AMC-Dot-Pos.
001920     ADD      1  TO  LDG-AMC-Ix.
001930*
001940 2000-AMOUNT-TO-TEXT.
001950     MOVE     LDG-AMC-Amount       TO  LDG-AMC-Edit-Amount.
001960     MOVE     LDG-AMC-Edit-Amount  TO  LDG-AMC-Text.
001970     MOVE     "Y"  TO  LDG-AMC-Valid-Sw.
001980*
001990 0000-MAPS11-EXIT.
002000     EXIT     PROGRAM.
