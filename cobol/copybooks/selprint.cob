000010*
000020* 22/12/25 vbc - Created for the ledger conversion - LDG003.
000030*                132 print positions, same as the payroll
000040*                report files (selprint.cob).
000050*
000060     SELECT OPTIONAL PRINT-FILE ASSIGN TO "RPTFILE"
000070            ORGANIZATION IS LINE SEQUENTIAL
000080            FILE STATUS IS LDG-Rpt-File-Status.
000090*
