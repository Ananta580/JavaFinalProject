000010*
000020* 09/12/25 vbc - Created for the ledger conversion - LDG001.
000030* 09/01/26 vbc - LDG005 - broken into a group so the record
000040*                carries a trailing pad byte like the rest of
000050*                this system's file layouts.
000060*
000070 FD  EXPENSE-FILE
000080     LABEL RECORD IS OMITTED.
000090 01  EXPENSE-FILE-LINE.
000100     05  EXPENSE-FILE-TEXT       PIC X(130).
000110     05  FILLER                  PIC X(002).
000120*
