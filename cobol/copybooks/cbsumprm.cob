000010*
000020*******************************************
000030*                                          *
000040*  Working Storage For The Summary Report  *
000050*        Run Parameters                   *
000060*      Unpacked From The Control Card      *
000070*******************************************
000080* Block size 24 bytes.
000090*
000100* 22/12/25 vbc - Created, cut down from py-param1-record for the
000110*                ledger's summary report - LDG003. Only the
000120*                fields the report actually needs survive; the
000130*                company-data/tax-table blocks of the payroll
000140*                param file have no equivalent here.
000150* 15/01/26 vbc - Added Sum-Prm-Today, was previously passed as
000160*                a separate arg - tidy up LDG007.
000170* 09/01/26 vbc - LDG005 Header corrected - this block is unpacked
000180*                straight off the CONTROL-FILE card into working
000190*                storage, it is not passed by CALL linkage.
000200*
000210 01  LDG-Summary-Params.
000220     03  LDG-Sum-Prm-Range        PIC X(07).
000230         88  LDG-Sum-Prm-Daily            VALUE "DAILY  ".
000240         88  LDG-Sum-Prm-Weekly           VALUE "WEEKLY ".
000250         88  LDG-Sum-Prm-Monthly          VALUE "MONTHLY".
000260         88  LDG-Sum-Prm-Total            VALUE "TOTAL  ".
000270     03  LDG-Sum-Prm-Cat-Filter   PIC 9(05).
000280     03  LDG-Sum-Prm-Cat-Active-Sw PIC X(01).
000290         88  LDG-Sum-Prm-Cat-Active       VALUE "Y".
000300     03  LDG-Sum-Prm-Today        PIC X(10).
000310     03  FILLER                   PIC X(01).
000320*
