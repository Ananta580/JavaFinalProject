000010*
000020*******************************************
000030*                                          *
000040*  Working Storage Table For The Daily     *
000050*    Income/Expense Aggregate             *
000060*     One Entry Per Distinct Date Found    *
000070*     Within The Report Range             *
000080*******************************************
000090* Table entry size 25 bytes.
000100*
000110* 22/12/25 vbc - Created for PYSUMRPT (LDG003 - summary report).
000120* 04/01/26 vbc - Added Ldg-Agg-Max-Amt, holds the largest single
000130*                per-date total seen so far so 6000 does not
000140*                have to re-scan the table for the bar scale
000150*                on every detail line - LDG006.
000160*
000170 01  LDG-Aggregate-Table.
000180     03  LDG-Agg-Count            PIC 9(5)    COMP.
000190     03  LDG-Agg-Max-Amt          PIC S9(9)V99.
000200     03  LDG-Agg-Entry OCCURS 400 TIMES
000210                             INDEXED BY LDG-Agg-Ix.
000220         05  LDG-Agg-Date         PIC X(10).
000230         05  LDG-Agg-Expense-Total PIC S9(9)V99.
000240         05  LDG-Agg-Income-Total  PIC S9(9)V99.
000250         05  FILLER               PIC X(03).
000260*
