000010*
000020* 09/12/25 vbc - Created for the ledger conversion - LDG001.
000030*                Record held as one delimited text line and
000040*                UNSTRING'd in the procedure division - the
000050*                file is variable length, comma separated.
000060* 09/01/26 vbc - LDG005 - broken into a group so the record
000070*                carries a trailing pad byte like the rest of
000080*                this system's file layouts.
000090*
000100 FD  CATEGORY-FILE
000110     LABEL RECORD IS OMITTED.
000120 01  CATEGORY-FILE-LINE.
000130     05  CATEGORY-FILE-TEXT      PIC X(130).
000140     05  FILLER                  PIC X(002).
000150*
