000010*
000020*******************************************
000030*                                          *
000040*  Working Storage Table For Transaction   *
000050*    Records (Income Or Expense)          *
000060*     Held In Memory, Keyed By Trn-Id      *
000070*******************************************
000080* Table entry size 86 bytes.
000090*
000100* 09/12/25 vbc - Created, replaces py-pay-transactions-record
000110*                (was Hrs-Emp-No/Hrs-Effective-Date/Hrs-Rate/
000120*                Hrs-Units) for the ledger conversion - LDG001.
000130* 11/12/25 vbc - One layout now shared by both the Income and
000140*                the Expense table - LDG002. Program COPYs this
000150*                book twice, REPLACING == TABLE == by its own
000160*                table-name.
000170* 19/12/25 vbc - Trn-Desc widened to x(54) - LDG004.
000180*
000190 01  ==TABLE==.
000200     03  ==TABLE==-Count          PIC 9(5)   COMP.
000210     03  ==TABLE==-Entry OCCURS 2000 TIMES
000220                             INDEXED BY ==TABLE==-Ix.
000230         05  LDG-Trn-Id           PIC 9(05).
000240         05  LDG-Trn-Desc         PIC X(54).
000250         05  LDG-Trn-Amount       PIC S9(7)V99.
000260         05  LDG-Trn-Cat-Id       PIC 9(05).
000270         05  LDG-Trn-Date         PIC X(10).
000280         05  FILLER               PIC X(01).
000290*
