000010***********************************************
000020*                                          *
000030*  Shared Environment Division Block       *
000040*     COPY "ENVDIV.COB"                    *
000050*  Used by every LEDGER program so the     *
000060*  printer/switch set-up lives in one      *
000070*  place, the ACAS way.                    *
000080*******************************************
000090*
000100* 09/12/25 vbc - Created for the Ledger conversion, split out
000110*                of the payroll ENVDIV so the ledger suite does
000120*                not drag in payroll printer-control switches.
000130* 14/01/26 vbc - Added UPSI-1 test-mode switch (LDG005 request).
000140*
000150    CONFIGURATION SECTION.
000160    SPECIAL-NAMES.
000170        C01 IS TOP-OF-FORM
000180        UPSI-0 IS LDG-SW-VERBOSE-LISTING
000190            ON STATUS IS LDG-SW-VERBOSE-ON
000200            OFF STATUS IS LDG-SW-VERBOSE-OFF
000210        UPSI-1 IS LDG-SW-TEST-MODE
000220            ON STATUS IS LDG-SW-TEST-ON
000230            OFF STATUS IS LDG-SW-TEST-OFF
000240        CLASS LDG-NUMERIC-TEXT IS "0" THRU "9"
000250        CLASS LDG-SIGN-TEXT    IS "+", "-".
