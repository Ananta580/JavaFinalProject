000010*
000020*******************************************
000030*                                          *
000040*  Working Storage Table For Category     *
000050*        Records                          *
000060*     Held In Memory, Keyed By Cat-Id     *
000070*******************************************
000080* Table entry size 51 bytes.
000090*
000100* 09/12/25 vbc - Created, replaces py-accounts-record layout
000110*                (was Act-No/Act-Gl-No/Act-Desc) for the
000120*                ledger conversion - LDG001.
000130* 18/12/25 vbc - Widened Ldg-Cat-Name to x(46) to match the
000140*                published record layout - LDG004.
000150*
000160 01  LDG-Category-Table.
000170     03  LDG-Cat-Count            PIC 9(5)   COMP.
000180     03  LDG-Category-Entry OCCURS 500 TIMES
000190                             INDEXED BY LDG-Cat-Ix.
000200         05  LDG-Cat-Id           PIC 9(05).
000210         05  LDG-Cat-Name         PIC X(46).
000220         05  FILLER               PIC X(01).
000230*
000240 01  LDG-Cat-Work.
000250     03  LDG-Cat-Found-Sw         PIC X(01)  VALUE "N".
000260         88  LDG-Cat-Found                   VALUE "Y".
000270         88  LDG-Cat-Not-Found                VALUE "N".
000280     03  LDG-Cat-Found-Ix         PIC 9(05)  COMP.
000290     03  LDG-Cat-In-Use-Sw        PIC X(01)  VALUE "N".
000300         88  LDG-Cat-In-Use                  VALUE "Y".
000310     03  FILLER                   PIC X(05).
000320*
