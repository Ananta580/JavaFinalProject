000010*
000020* 09/12/25 vbc - Created for the ledger conversion - LDG001.
000030*
000040     SELECT OPTIONAL CATEGORY-FILE ASSIGN TO "CATFILE"
000050            ORGANIZATION IS LINE SEQUENTIAL
000060            FILE STATUS IS LDG-Cat-File-Status.
000070*
