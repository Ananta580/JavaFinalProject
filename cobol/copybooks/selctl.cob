000010*
000020* 27/12/25 vbc - Created for the ledger conversion - LDG005.
000030*                One control-record layout shared by all four
000040*                ledger programs, the ACAS way (compare wsnames'
000050*                one table serving every payroll program).
000060*
000070    SELECT CONTROL-FILE ASSIGN TO "CTLFILE"
000080           ORGANIZATION IS LINE SEQUENTIAL
000090           FILE STATUS IS LDG-Ctl-File-Status.
000100*
