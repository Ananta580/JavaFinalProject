000010*
000020* 22/12/25 vbc - Created for the ledger conversion - LDG003.
000030* 09/01/26 vbc - LDG005 - broken into a group so the record
000040*                carries a trailing pad byte like the rest of
000050*                this system's file layouts.
000060*
000070 FD  PRINT-FILE
000080     LABEL RECORD IS OMITTED.
000090 01  PRINT-FILE-LINE.
000100     05  PRINT-FILE-TEXT         PIC X(130).
000110     05  FILLER                  PIC X(002).
000120*
