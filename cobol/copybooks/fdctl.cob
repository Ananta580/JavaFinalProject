000010*
000020* 27/12/25 vbc - Created for the ledger conversion - LDG005.
000030*                Comma-delimited control card, one operation per
000040*                record, UNSTRING'd in the procedure division the
000050*                same way as the data file lines.
000060* 09/01/26 vbc - LDG005 - broken into a group so the record
000070*                carries a trailing pad byte like the rest of
000080*                this system's file layouts.
000090*
000100 FD  CONTROL-FILE
000110     LABEL RECORD IS OMITTED.
000120 01  CONTROL-FILE-LINE.
000130     05  CONTROL-FILE-TEXT       PIC X(130).
000140     05  FILLER                  PIC X(002).
000150*
